000100*----------------------------------------------------------------*        
000110*    BAMFDMAE  -  LAYOUT DE MAESTRO DE CUENTAS (MAE)             *        
000120*    USADO POR ACCOUNT-MASTER-IN Y ACCOUNT-MASTER-OUT            *        
000130*    LONGITUD FIJA 80 POSICIONES                                 *        
000140*----------------------------------------------------------------*        
000150*    EL MISMO LAYOUT SIRVE PARA EL MAESTRO DE ENTRADA (SE LEE    *        
000160*    COMPLETO AL INICIO DE LA CORRIDA) Y EL DE SALIDA (SE        *        
000170*    REGRABA COMPLETO AL FINAL, VIA COPY ... REPLACING PARA      *        
000180*    CAMBIAR EL PREFIJO MAE POR SAL EN BAMB01Q).                 *        
000190*----------------------------------------------------------------*        
000200 01  MAE-REGISTRO.                                                        
000210*    IDENTIFICADOR INTERNO DE LA CUENTA (NO ES EL NUMERO VISIBLE          
000220*    AL CLIENTE); ES LA LLAVE DE TBL-CUENTAS EN MEMORIA.                  
000230     02  MAE-ID-CUENTA           PIC 9(08).                               
000240*    NUMERO DE CUENTA VISIBLE, FORMATO "AC" + ID + 2 DIG. CLIENTE         
000250*    ARMADO POR 9500-GENERAR-NRO-CUENTA EN LA APERTURA.                   
000260     02  MAE-NRO-CUENTA          PIC X(12).                               
000270*    TIPO DE CUENTA. SOLO DOS VALORES VALIDOS EN TODO EL SISTEMA.         
000280     02  MAE-TIPO-CUENTA         PIC X(08).                               
000290         88  MAE-ES-AHORRO           VALUE "SAVINGS ".                    
000300         88  MAE-ES-CORRIENTE        VALUE "CHECKING".                    
000310*    SALDO ACTUAL. SIGNO INICIAL SEPARADO PARA QUE UN SOBREGIRO           
000320*    DE CUENTA CORRIENTE (HASTA -500.00) SE LEA CLARO EN EL DUMP.         
000330     02  MAE-SALDO               PIC S9(11)V99                            
000340                                  SIGN LEADING SEPARATE.                  
000350*    ID DEL CLIENTE DUENO DE LA CUENTA; SE VALIDA CONTRA                  
000360*    TBL-CLIENTES SOLO AL MOMENTO DE ABRIR O ACTUALIZAR LA CUENTA.        
000370     02  MAE-ID-CLIENTE          PIC 9(08).                               
000380*    RELLENO HASTA COMPLETAR LOS 80 BYTES DEL REGISTRO FISICO.            
000390     02  FILLER                  PIC X(30).                               
000400*----------------------------------------------------------------*        
000410*    VISTA ALTERNA DEL SALDO EN FORMA ALFANUMERICA, USADA AL     *        
000420*    TRASLADAR EL VALOR "TAL CUAL" ENTRE EL MAESTRO Y LA FILA    *        
000430*    DE TABLA SIN PASAR POR UNA CONVERSION NUMERICA.             *        
000440*----------------------------------------------------------------*        
000450 01  MAE-REGISTRO-R  REDEFINES MAE-REGISTRO.                              
000460*    ID DE CUENTA + NRO DE CUENTA + TIPO, SIN DESGLOSAR.                  
000470     02  MAE-R-LLAVE             PIC X(28).                               
000480*    SALDO VISTO COMO CADENA DE CARACTERES (SIGNO + 11 ENTEROS            
000490*    + 2 DECIMALES = 14 POSICIONES).                                      
000500     02  MAE-R-SALDO-ALFA        PIC X(14).                               
000510*    ID DE CLIENTE MAS EL FILLER DE RELLENO, SIN DESGLOSAR.               
000520     02  MAE-R-RESTO             PIC X(37).                               
000530     02  FILLER                  PIC X(01).                               
