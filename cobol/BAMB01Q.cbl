000100*----------------------------------------------------------------*        
000110*  BAMB01Q - CTRL 410105 - 87/04/14 - RPS - VERSION INICIAL      *        
000120*----------------------------------------------------------------*        
000130*  MANTENIMIENTO DE CUENTAS Y PROCESO DE MOVIMIENTOS DIARIOS     *        
000140*  DE AHORRO Y CUENTA CORRIENTE                                  *        
000150*----------------------------------------------------------------*        
000160*  ENTRADA:  MAESTRO DE CUENTAS, MAESTRO DE CLIENTES Y ARCHIVO   *        
000170*            DE MOVIMIENTOS DEL DIA (OP/DP/WD/UP/CL/IQ)          *        
000180*  SALIDA:   MAESTRO DE CUENTAS ACTUALIZADO Y REPORTE DE         *        
000190*            TRANSACCIONES CON TOTALES DE CONTROL AL PIE         *        
000200*  PROCESO:  CARGA CLIENTES Y CUENTAS EN MEMORIA, APLICA CADA    *        
000210*            MOVIMIENTO CONTRA LAS TABLAS Y VUELCA EL MAESTRO    *        
000220*            RESULTANTE AL FINAL DE LA CORRIDA (NO ES ACTUALIZA- *        
000230*            CION EN LINEA; TODO SE RESUELVE EN UNA SOLA PASADA) *        
000240*----------------------------------------------------------------*        
000250*  HISTORIAL DE MODIFICACIONES                                   *        
000260*----------------------------------------------------------------*        
000270*  410105  87/04/14  RPS  VERSION INICIAL - APERTURA, DEPOSITO,  *        
000280*                         RETIRO Y CIERRE DE CUENTAS             *        
000290*  410188  87/11/03  RPS  ALTA DE TRANSACCION UP - ACTUALIZA     *        
000300*                         DATOS DE LA CUENTA                     *        
000310*  411042  88/06/22  EMV  TOPE DE SOBREGIRO CTA. CORRIENTE EN    *        
000320*                         -500.00 SEGUN NORMATIVA DE CREDITO     *        
000330*  411390  89/02/17  EMV  VALIDACION DE SALDO INICIAL EN         *        
000340*                         APERTURAS DE CUENTA                    *        
000350*  412077  90/09/05  JCQ  GENERACION AUTOMATICA DEL NUMERO DE    *        
000360*                         CUENTA A PARTIR DEL ID INTERNO         *        
000370*  412544  91/12/01  JCQ  SE AGREGA TRANSACCION IQ - CONSULTA DE *        
000380*                         CUENTAS POR CLIENTE                    *        
000390*  413018  93/04/19  RPS  REPORTE DE TRANSACCIONES CON TOTALES   *        
000400*                         DE CONTROL AL PIE                      *        
000410*  413276  94/08/30  EMV  CORRECCION DEL MOTIVO DE RECHAZO EN    *        
000420*                         RETIROS DE CUENTA CORRIENTE            *        
000430*  413501  95/05/14  JCQ  AMPLIACION DE LA TABLA DE CUENTAS EN   *        
000440*                         MEMORIA A 5000 FILAS                   *        
000450*  413812  96/10/02  RPS  BITACORA DE CUENTAS CERRADAS DURANTE   *        
000460*                         LA CORRIDA DEL DIA                     *        
000470*  414033  97/07/21  EMV  VALIDACION DE TIPO DE CUENTA EN LA     *        
000480*                         TRANSACCION UP                         *        
000490*  414290  98/11/09  JCQ  REVISION PASO DE SIGLO (Y2K) - CAMPOS  *        
000500*                         DE FECHA A CUATRO DIGITOS DE ANO       *        
000510*  414402  99/02/26  JCQ  PRUEBAS DE PASO DE SIGLO SOBRE LA      *        
000520*                         FECHA DE CORRIDA DEL REPORTE           *        
000530*  415118  01/03/12  RPS  CIERRE FORMAL DE ARCHIVOS AL FINAL DE  *        
000540*                         LA CORRIDA (PARRAFO 3000)              *        
000550*  415620  03/09/08  EMV  AJUSTE DEL CAMPO IMPORTE A S9(11)V99   *        
000560*                         SIGNO INICIAL SEPARADO                 *        
000570*  416205  05/01/27  JCQ  ESTANDARIZACION DE MENSAJES DE ERROR   *        
000580*                         DE ARCHIVO EN 9000-ERROR-PGM           *        
000590*  416788  07/06/15  RPS  LIMPIEZA DE RUTINAS OBSOLETAS DE       *        
000600*                         DEPURACION EN CONSOLA                  *        
000610*  431205  07/09/03  RVL  CORRECCION: EL DETALLE DE UN CIERRE    *        
000620*                         (CL) IMPRIMIA EL NRO DE CUENTA         *        
000630*                         DESPLAZADA EN LA TABLA, NO EL DE LA    *        
000640*                         CUENTA REALMENTE CERRADA               *        
000650*  431640  07/11/19  RVL  SE ACTIVA EL SWITCH UPSI-0 DE RASTRO   *        
000660*                         DE MOVIMIENTOS Y EL FILTRO DE CLASE    *        
000670*                         SOBRE EL CODIGO DE MOVIMIENTO, YA      *        
000680*                         DECLARADOS EN SPECIAL-NAMES DESDE      *        
000690*                         EL DISENO ORIGINAL PERO SIN USAR       *        
000700*  431802  07/12/10  RVL  CORRECCION EN LA CONSULTA IQ: EL       *        
000710*                         CONTADOR DE CUENTAS SE ARMABA EN UN    *        
000720*                         STRING BINARIO (SALIA BASURA EN EL     *        
000730*                         REPORTE); SE EDITA A DISPLAY ANTES.    *        
000740*                         SE ELIMINA UN MOVE MUERTO QUE PISABA   *        
000750*                         EL AREA DE 9500-GENERAR-NRO-CUENTA. SE *        
000760*                         AMPLIA REP-MOTIVO A 40 POSICIONES,     *        
000770*                         LOS MOTIVOS DE RECHAZO MAS LARGOS      *        
000780*                         VENIAN TRUNCADOS EN EL REPORTE         *        
000790*----------------------------------------------------------------*        
000800                                                                          
000810*======================*                                                  
000820 IDENTIFICATION DIVISION.                                                 
000830*========================*                                                
000840 PROGRAM-ID.    BAMB01Q.                                                  
000850 AUTHOR.        RPSOL.                                                    
000860 INSTALLATION.  BANCO DEL ISTMO - CENTRO DE COMPUTO.                      
000870 DATE-WRITTEN.  ABR 1987.                                                 
000880 DATE-COMPILED.                                                           
000890 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.                     
000900*----------------------------------------------------------------*        
000910*  HISTORIAL DE MODIFICACIONES                                   *        
000920*----------------------------------------------------------------*        
000930*  410105  87/04/14  RPS  VERSION INICIAL - APERTURA, DEPOSITO,  *        
000940*                         RETIRO Y CIERRE DE CUENTAS             *        
000950*  410188  87/11/03  RPS  ALTA DE TRANSACCION UP - ACTUALIZA     *        
000960*                         DATOS DE LA CUENTA                     *        
000970*  411042  88/06/22  EMV  TOPE DE SOBREGIRO CTA. CORRIENTE EN    *        
000980*                         -500.00 SEGUN NORMATIVA DE CREDITO     *        
000990*  411390  89/02/17  EMV  VALIDACION DE SALDO INICIAL EN         *        
001000*                         APERTURAS DE CUENTA                    *        
001010*  412077  90/09/05  JCQ  GENERACION AUTOMATICA DEL NUMERO DE    *        
001020*                         CUENTA A PARTIR DEL ID INTERNO         *        
001030*  412544  91/12/01  JCQ  SE AGREGA TRANSACCION IQ - CONSULTA DE *        
001040*                         CUENTAS POR CLIENTE                    *        
001050*  413018  93/04/19  RPS  REPORTE DE TRANSACCIONES CON TOTALES   *        
001060*                         DE CONTROL AL PIE                      *        
001070*  413276  94/08/30  EMV  CORRECCION DEL MOTIVO DE RECHAZO EN    *        
001080*                         RETIROS DE CUENTA CORRIENTE            *        
001090*  413501  95/05/14  JCQ  AMPLIACION DE LA TABLA DE CUENTAS EN   *        
001100*                         MEMORIA A 5000 FILAS                   *        
001110*  413812  96/10/02  RPS  BITACORA DE CUENTAS CERRADAS DURANTE   *        
001120*                         LA CORRIDA DEL DIA                     *        
001130*  414033  97/07/21  EMV  VALIDACION DE TIPO DE CUENTA EN LA     *        
001140*                         TRANSACCION UP                         *        
001150*  414290  98/11/09  JCQ  REVISION PASO DE SIGLO (Y2K) - CAMPOS  *        
001160*                         DE FECHA A CUATRO DIGITOS DE ANO       *        
001170*  414402  99/02/26  JCQ  PRUEBAS DE PASO DE SIGLO SOBRE LA      *        
001180*                         FECHA DE CORRIDA DEL REPORTE           *        
001190*  415118  01/03/12  RPS  CIERRE FORMAL DE ARCHIVOS AL FINAL DE  *        
001200*                         LA CORRIDA (PARRAFO 3000)              *        
001210*  415620  03/09/08  EMV  AJUSTE DEL CAMPO IMPORTE A S9(11)V99   *        
001220*                         SIGNO INICIAL SEPARADO                 *        
001230*  416205  05/01/27  JCQ  ESTANDARIZACION DE MENSAJES DE ERROR   *        
001240*                         DE ARCHIVO EN 9000-ERROR-PGM           *        
001250*  416788  07/06/15  RPS  LIMPIEZA DE RUTINAS OBSOLETAS DE       *        
001260*                         DEPURACION EN CONSOLA                  *        
001270*  431205  07/09/03  RVL  CORRECCION: EL DETALLE DE UN CIERRE    *        
001280*                         (CL) IMPRIMIA EL NRO DE CUENTA         *        
001290*                         DESPLAZADA EN LA TABLA, NO EL DE LA    *        
001300*                         CUENTA REALMENTE CERRADA               *        
001310*  431640  07/11/19  RVL  SE ACTIVA EL SWITCH UPSI-0 DE RASTRO   *        
001320*                         DE MOVIMIENTOS Y EL FILTRO DE CLASE    *        
001330*                         SOBRE EL CODIGO DE MOVIMIENTO, YA      *        
001340*                         DECLARADOS EN SPECIAL-NAMES DESDE      *        
001350*                         EL DISENO ORIGINAL PERO SIN USAR       *        
001360*  431802  07/12/10  RVL  CORRECCION EN LA CONSULTA IQ: EL       *        
001370*                         CONTADOR DE CUENTAS SE ARMABA EN UN    *        
001380*                         STRING BINARIO (SALIA BASURA EN EL     *        
001390*                         REPORTE); SE EDITA A DISPLAY ANTES.    *        
001400*                         SE ELIMINA UN MOVE MUERTO QUE PISABA   *        
001410*                         EL AREA DE 9500-GENERAR-NRO-CUENTA. SE *        
001420*                         AMPLIA REP-MOTIVO A 40 POSICIONES,     *        
001430*                         LOS MOTIVOS DE RECHAZO MAS LARGOS      *        
001440*                         VENIAN TRUNCADOS EN EL REPORTE         *        
001450*----------------------------------------------------------------*        
001460                                                                          
001470*======================*                                                  
001480 ENVIRONMENT DIVISION.                                                    
001490*======================*                                                  
001500 CONFIGURATION SECTION.                                                   
001510*    SOURCE-COMPUTER Y OBJECT-COMPUTER SE OMITEN A PROPOSITO --           
001520*    EL SHOP LOS RETIRA DEL FUENTE DESDE LA MIGRACION DEL MVS             
001530*    DE PRODUCCION, QUEDAN DOCUMENTADOS SOLO EN EL JCL DE COMPILA         
001540 SPECIAL-NAMES.                                                           
001550*    C01 ES EL CANAL DE SALTO DE PAGINA DEL FORMULARIO CONTINUO           
001560*    USADO PARA EL ENCABEZADO DEL REPORTE (VER 1040-).                    
001570     C01 IS TOP-OF-FORM                                                   
001580*    LA PRIMERA LETRA DE TODO CODIGO DE MOVIMIENTO VALIDO                 
001590*    (OP/DP/WD/UP/CL/IQ) ESTA EN ESTE CONJUNTO; SIRVE DE FILTRO           
001600*    RAPIDO EN 2020- ANTES DE ENTRAR AL EVALUATE POR CODIGO               
001610*    COMPLETO.                                                            
001620     CLASS CLASE-COD-MOVTO IS "C" "D" "I" "O" "U" "W"                     
001630*    SWITCH DE RASTRO DE MOVIMIENTOS, PRENDIDO DESDE EL PARM DEL          
001640*    PASO DE JCL (SWITCH0) SIN NECESIDAD DE RECOMPILAR, PARA              
001650*    SEGUIR MOVIMIENTO A MOVIMIENTO UNA CORRIDA DE PRUEBA.                
001660     UPSI-0 ON  STATUS IS BAM-TRAZA-ACTIVA                                
001670            OFF STATUS IS BAM-TRAZA-INACTIVA.                             
001680 INPUT-OUTPUT SECTION.                                                    
001690 FILE-CONTROL.                                                            
001700*    MAESTRO DE CUENTAS DE ENTRADA, SECUENCIAL, ASCENDENTE POR            
001710*    ACCT-ID. SE LEE COMPLETO AL INICIO DE LA CORRIDA (1020-).            
001720     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMSTI                         
001730            FILE STATUS IS FS-ACCTMSTI.                                   
001740                                                                          
001750*    MAESTRO DE CLIENTES, SECUENCIAL, ASCENDENTE POR CLI-ID-              
001760*    CLIENTE. SOLO LECTURA, SE CARGA COMPLETO AL INICIO (1010-).          
001770     SELECT CUSTOMER-FILE      ASSIGN TO CLIENTES                         
001780            FILE STATUS IS FS-CLIENTES.                                   
001790                                                                          
001800*    MOVIMIENTOS DEL DIA, EN EL ORDEN EN QUE LLEGARON DE                  
001810*    CAPTURA; NO VIENEN ORDENADOS POR CUENTA NI POR TIPO.                 
001820     SELECT TRANSACTION-FILE   ASSIGN TO MOVIMIENT                        
001830            FILE STATUS IS FS-MOVIMIENT.                                  
001840                                                                          
001850*    MAESTRO DE CUENTAS DE SALIDA, RESULTADO DE APLICAR TODOS             
001860*    LOS MOVIMIENTOS ACEPTADOS DEL DIA SOBRE LA TABLA EN MEMORIA.         
001870     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTMSTO                         
001880            FILE STATUS IS FS-ACCTMSTO.                                   
001890                                                                          
001900*    REPORTE IMPRESO: UNA LINEA DE DETALLE POR MOVIMIENTO LEIDO           
001910*    MAS LOS TOTALES DE CONTROL AL PIE (VER 3020-).                       
001920     SELECT REPORT-FILE        ASSIGN TO REPORTE                          
001930            FILE STATUS IS FS-REPORTE.                                    
001940                                                                          
001950*=============*                                                           
001960 DATA DIVISION.                                                           
001970*=============*                                                           
001980*=============*                                                           
001990 FILE SECTION.                                                            
002000*=============*                                                           
002010*MAESTRO DE CUENTAS DE ENTRADA (ASCENDENTE POR ACCT-ID)                   
002020 FD  ACCOUNT-MASTER-IN                                                    
002030     LABEL RECORDS ARE STANDARD                                           
002040     BLOCK CONTAINS 0 RECORDS                                             
002050     RECORDING MODE IS F.                                                 
002060     COPY BAMFDMAE.                                                       
002070                                                                          
002080*MAESTRO DE CLIENTES (ASCENDENTE POR CLI-ID-CLIENTE)                      
002090 FD  CUSTOMER-FILE                                                        
002100     LABEL RECORDS ARE STANDARD                                           
002110     BLOCK CONTAINS 0 RECORDS                                             
002120     RECORDING MODE IS F.                                                 
002130     COPY BAMFDCLI.                                                       
002140                                                                          
002150*MOVIMIENTOS DEL DIA, EN ORDEN DE LLEGADA                                 
002160 FD  TRANSACTION-FILE                                                     
002170     LABEL RECORDS ARE STANDARD                                           
002180     BLOCK CONTAINS 0 RECORDS                                             
002190     RECORDING MODE IS F.                                                 
002200     COPY BAMFDMOV.                                                       
002210                                                                          
002220*MAESTRO DE CUENTAS ACTUALIZADO (ASCENDENTE POR ACCT-ID)                  
002230*    SE SUSTITUYE EL PREFIJO MAE POR SAL (REGISTRO DE SALIDA)             
002240 FD  ACCOUNT-MASTER-OUT                                                   
002250     LABEL RECORDS ARE STANDARD                                           
002260     BLOCK CONTAINS 0 RECORDS                                             
002270     RECORDING MODE IS F.                                                 
002280     COPY BAMFDMAE REPLACING LEADING ==MAE== BY ==SAL==.                  
002290                                                                          
002300*REPORTE DE TRANSACCIONES Y TOTALES DE CONTROL                            
002310 FD  REPORT-FILE                                                          
002320     LABEL RECORDS ARE STANDARD                                           
002330     BLOCK CONTAINS 0 RECORDS                                             
002340     RECORDING MODE IS F.                                                 
002350     COPY BAMFDREP.                                                       
002360                                                                          
002370*========================*                                                
002380 WORKING-STORAGE SECTION.                                                 
002390*========================*                                                
002400     COPY BAMWCTL.                                                        
002410                                                                          
002420*----------------------------------------------------------------*        
002430*    CONSTANTE LOCAL DE UN SOLO USO, EXCLUSIVA DE ESTE PROGRAMA  *        
002440*    Y POR ESO NO CATALOGADA EN EL COPY BAMWCTL: MODULO PARA     *        
002450*    EXTRAER LOS DOS ULTIMOS DIGITOS DEL ID DE CLIENTE AL ARMAR  *        
002460*    EL NUMERO DE CUENTA EN 9500-GENERAR-NRO-CUENTA.             *        
002470*----------------------------------------------------------------*        
002480 77  WS-77-MODULO-ID-CLIENTE    PIC 9(03) COMP VALUE 100.                 
002490                                                                          
002500*=================*                                                       
002510 LINKAGE SECTION.                                                         
002520*=================*                                                       
002530*     COPY COMWLUPS.                                                      
002540*----------------------------------------------------------------*        
002550*    EL PROGRAMA CORRE SOLO, SIN PARAMETROS DE ENTRADA POR       *        
002560*    LINKAGE; SE DEJA LA LINEA COPY COMENTADA COMO RECORDATORIO  *        
002570*    DEL AREA DE PARAMETROS QUE USABAN OTROS BATCH DEL SHOP.     *        
002580*----------------------------------------------------------------*        
002590*===============================*                                         
002600 PROCEDURE DIVISION.                                                      
002610*===============================*                                         
002620*    SECUENCIA MAESTRA: INICIALIZAR (ABRIR ARCHIVOS, CARGAR      *        
002630*    TABLAS, ENCABEZADO), PROCESAR TODOS LOS MOVIMIENTOS DEL     *        
002640*    DIA, Y CERRAR LA CORRIDA (GRABAR MAESTRO DE SALIDA,         *        
002650*    IMPRIMIR TOTALES, CERRAR ARCHIVOS).                         *        
002660     PERFORM 1000-INICIO-PROGRAMA                                         
002670     PERFORM 2000-PROCESO-PROGRAMA                                        
002680     PERFORM 3000-FIN-PROGRAMA.                                           
002690*----------------------------------------------------------------*        
002700*    RUTINA DE ARRANQUE: ABRE LOS CINCO ARCHIVOS, CARGA EN       *        
002710*    MEMORIA LOS MAESTROS DE CLIENTES Y CUENTAS (SE PROCESAN     *        
002720*    LOS MOVIMIENTOS CONTRA TABLAS, NO CONTRA EL ARCHIVO), Y     *        
002730*    DEJA IMPRESO EL ENCABEZADO DEL REPORTE DEL DIA.             *        
002740*----------------------------------------------------------------*        
002750*====================*                                                    
002760 1000-INICIO-PROGRAMA.                                                    
002770*====================*                                                    
002780     PERFORM 1001-OPEN-FILES                                              
002790     PERFORM 1010-CARGAR-CLIENTES                                         
002800     PERFORM 1020-CARGAR-CUENTAS                                          
002810     PERFORM 1030-OBTENER-FECHA                                           
002820     PERFORM 1040-IMPRIMIR-ENCABEZADO.                                    
002830*----------------------------------------------------------------*        
002840*    ABRE LOS TRES ARCHIVOS DE ENTRADA Y LOS DOS DE SALIDA EN    *        
002850*    UNA SOLA SENTENCIA OPEN. UN FILE STATUS "97" (OPEN OPTIONAL *        
002860*    SIN DATOS PREVIOS EN VSAM) SE TRATA IGUAL QUE "00"; CUAL-   *        
002870*    QUIER OTRO CODIGO ES ERROR FATAL DE APERTURA.               *        
002880*----------------------------------------------------------------*        
002890*===============*                                                         
002900 1001-OPEN-FILES.                                                         
002910*===============*                                                         
002920     OPEN INPUT  ACCOUNT-MASTER-IN                                        
002930                 CUSTOMER-FILE                                            
002940                 TRANSACTION-FILE                                         
002950          OUTPUT ACCOUNT-MASTER-OUT                                       
002960                 REPORT-FILE                                              
002970                                                                          
002980     IF (FS-ACCTMSTI = "00" OR "97") AND                                  
002990        (FS-CLIENTES = "00" OR "97") AND                                  
003000        (FS-MOVIMIENT = "00" OR "97") AND                                 
003010        (FS-ACCTMSTO = "00" OR "97") AND                                  
003020        (FS-REPORTE  = "00" OR "97")                                      
003030        CONTINUE                                                          
003040     ELSE                                                                 
003050        DISPLAY " ERROR AL ABRIR ARCHIVOS  "                              
003060        DISPLAY " FS-ACCTMSTI ............. = " FS-ACCTMSTI               
003070        DISPLAY " FS-CLIENTES ............. = " FS-CLIENTES               
003080        DISPLAY " FS-MOVIMIENT ............ = " FS-MOVIMIENT              
003090        DISPLAY " FS-ACCTMSTO ............. = " FS-ACCTMSTO               
003100        DISPLAY " FS-REPORTE .............. = " FS-REPORTE                
003110        PERFORM 9000-ERROR-PGM                                            
003120     END-IF.                                                              
003130*----------------------------------------------------------------*        
003140*    CARGA EL MAESTRO DE CLIENTES COMPLETO EN TBL-CLIENTES.      *        
003150*    ES SOLO DE CONSULTA DURANTE EL PROCESO DE MOVIMIENTOS (LA   *        
003160*    APERTURA DE CUENTA VALIDA CONTRA ESTA TABLA QUE EL CLIENTE  *        
003170*    EXISTA, PERO NO SE MODIFICA NI SE REGRABA).                 *        
003180*----------------------------------------------------------------*        
003190*=====================*                                                   
003200 1010-CARGAR-CLIENTES.                                                    
003210*=====================*                                                   
003220     PERFORM 1011-LEER-CLIENTE.                                           
003230     PERFORM 1012-APILAR-CLIENTE                                          
003240        UNTIL FIN-CLIENTES-OK.                                            
003250*----------------------------------------------------------------*        
003260*    LECTURA UNITARIA DEL MAESTRO DE CLIENTES CON EL MANEJO DE   *        
003270*    ESTADO DE ARCHIVO USUAL DEL SHOP: "00" SIGUE, "10" ES FIN   *        
003280*    NORMAL DE ARCHIVO, CUALQUIER OTRO CODIGO ES ERROR FATAL.    *        
003290*----------------------------------------------------------------*        
003300*==================*                                                      
003310 1011-LEER-CLIENTE.                                                       
003320*==================*                                                      
003330     READ CUSTOMER-FILE                                                   
003340     AT END                                                               
003350        SET FIN-CLIENTES-OK TO TRUE                                       
003360     END-READ.                                                            
003370     EVALUATE FS-CLIENTES                                                 
003380     WHEN WSC-00                                                          
003390          CONTINUE                                                        
003400     WHEN WSC-10                                                          
003410          SET FIN-CLIENTES-OK TO TRUE                                     
003420     WHEN OTHER                                                           
003430          MOVE "1011-LEER-CLIENTE" TO WSV-RUTINA                          
003440          MOVE "READ CUSTOMER-FILE" TO WSV-ACCION                         
003450          MOVE FS-CLIENTES TO WSV-FSTATUS                                 
003460          PERFORM 9000-ERROR-PGM                                          
003470     END-EVALUATE.                                                        
003480*----------------------------------------------------------------*        
003490*    APILA EL REGISTRO DE CLIENTE LEIDO EN LA SIGUIENTE FILA     *        
003500*    LIBRE DE TBL-CLIENTES. SI LA TABLA YA ESTA LLENA (MAS DE    *        
003510*    WSC-MAX-CLIENTES REGISTROS) EL REGISTRO SE DESCARTA EN      *        
003520*    SILENCIO -- NO HAY MOVIMIENTO QUE RECHAZAR TODAVIA, SOLO    *        
003530*    SE ESTA CARGANDO EL MAESTRO.                                *        
003540*----------------------------------------------------------------*        
003550*====================*                                                    
003560 1012-APILAR-CLIENTE.                                                     
003570*====================*                                                    
003580     IF WS-CONT-FILAS-CLIENTE < WSC-MAX-CLIENTES                          
003590        ADD 1 TO WS-CONT-FILAS-CLIENTE                                    
003600        ADD 1 TO WSV-CONT-CLI-LEIDOS                                      
003610        MOVE CLI-ID-CLIENTE                                               
003620          TO TBL-CLI-ID (WS-CONT-FILAS-CLIENTE)                           
003630        MOVE CLI-NOMBRE                                                   
003640          TO TBL-CLI-NOMBRE (WS-CONT-FILAS-CLIENTE)                       
003650        MOVE CLI-APELLIDO                                                 
003660          TO TBL-CLI-APELLIDO (WS-CONT-FILAS-CLIENTE)                     
003670        MOVE CLI-DNI                                                      
003680          TO TBL-CLI-DNI (WS-CONT-FILAS-CLIENTE)                          
003690        MOVE CLI-EMAIL                                                    
003700          TO TBL-CLI-EMAIL (WS-CONT-FILAS-CLIENTE)                        
003710     END-IF                                                               
003720     PERFORM 1011-LEER-CLIENTE.                                           
003730*----------------------------------------------------------------*        
003740*    CARGA EL MAESTRO DE CUENTAS COMPLETO EN TBL-CUENTAS. A      *        
003750*    DIFERENCIA DEL MAESTRO DE CLIENTES, ESTA TABLA SI SE        *        
003760*    MODIFICA DURANTE EL PROCESO DE MOVIMIENTOS (DEPOSITOS,      *        
003770*    RETIROS, ACTUALIZACIONES Y CIERRES) Y SE REGRABA COMPLETA   *        
003780*    AL FINAL DE LA CORRIDA (VER 3010-).                         *        
003790*----------------------------------------------------------------*        
003800*====================*                                                    
003810 1020-CARGAR-CUENTAS.                                                     
003820*====================*                                                    
003830     PERFORM 1021-LEER-CUENTA.                                            
003840     PERFORM 1022-APILAR-CUENTA                                           
003850        UNTIL FIN-CUENTAS-OK.                                             
003860*----------------------------------------------------------------*        
003870*    LECTURA UNITARIA DEL MAESTRO DE CUENTAS, MISMO MANEJO DE    *        
003880*    FILE STATUS QUE 1011-LEER-CLIENTE.                          *        
003890*----------------------------------------------------------------*        
003900*=================*                                                       
003910 1021-LEER-CUENTA.                                                        
003920*=================*                                                       
003930     READ ACCOUNT-MASTER-IN                                               
003940     AT END                                                               
003950        SET FIN-CUENTAS-OK TO TRUE                                        
003960     END-READ.                                                            
003970     EVALUATE FS-ACCTMSTI                                                 
003980     WHEN WSC-00                                                          
003990          CONTINUE                                                        
004000     WHEN WSC-10                                                          
004010          SET FIN-CUENTAS-OK TO TRUE                                      
004020     WHEN OTHER                                                           
004030          MOVE "1021-LEER-CUENTA" TO WSV-RUTINA                           
004040          MOVE "READ ACCT-MASTER-IN" TO WSV-ACCION                        
004050          MOVE FS-ACCTMSTI TO WSV-FSTATUS                                 
004060          PERFORM 9000-ERROR-PGM                                          
004070     END-EVALUATE.                                                        
004080*----------------------------------------------------------------*        
004090*    APILA LA CUENTA LEIDA EN LA SIGUIENTE FILA LIBRE DE         *        
004100*    TBL-CUENTAS Y APROVECHA LA PASADA PARA LLEVAR EN            *        
004110*    WS-MAX-ID-CUENTA EL MAYOR ACCT-ID VISTO HASTA AHORA --      *        
004120*    ESE VALOR ES LA BASE DEL GENERADOR DE NUMERO DE CUENTA      *        
004130*    NUEVA (9500-) CUANDO LLEGUE UNA APERTURA (OP).              *        
004140*----------------------------------------------------------------*        
004150*===================*                                                     
004160 1022-APILAR-CUENTA.                                                      
004170*===================*                                                     
004180     IF WS-CONT-FILAS-CUENTA < WSC-MAX-CUENTAS                            
004190        ADD 1 TO WS-CONT-FILAS-CUENTA                                     
004200        ADD 1 TO WSV-CONT-CTA-LEIDAS                                      
004210        MOVE MAE-ID-CUENTA                                                
004220          TO TBL-CTA-ID (WS-CONT-FILAS-CUENTA)                            
004230        MOVE MAE-NRO-CUENTA                                               
004240          TO TBL-CTA-NUMERO (WS-CONT-FILAS-CUENTA)                        
004250        MOVE MAE-TIPO-CUENTA                                              
004260          TO TBL-CTA-TIPO (WS-CONT-FILAS-CUENTA)                          
004270        MOVE MAE-SALDO                                                    
004280          TO TBL-CTA-SALDO (WS-CONT-FILAS-CUENTA)                         
004290        MOVE MAE-ID-CLIENTE                                               
004300          TO TBL-CTA-ID-CLIENTE (WS-CONT-FILAS-CUENTA)                    
004310        IF MAE-ID-CUENTA > WS-MAX-ID-CUENTA                               
004320           MOVE MAE-ID-CUENTA TO WS-MAX-ID-CUENTA                         
004330        END-IF                                                            
004340     END-IF                                                               
004350     PERFORM 1021-LEER-CUENTA.                                            
004360*----------------------------------------------------------------*        
004370*    OBTIENE LA FECHA DE CORRIDA DEL RELOJ DEL SISTEMA (AAMMDD,  *        
004380*    DOS DIGITOS DE ANO -- VER LA NOTA DE PASO DE SIGLO EN EL    *        
004390*    HISTORIAL, TICKETS 414290/414402) Y LA DESGLOSA PARA        *        
004400*    ARMAR WS-FECHA-EDITADA (MM/DD/AA) DEL ENCABEZADO.           *        
004410*----------------------------------------------------------------*        
004420*====================*                                                    
004430 1030-OBTENER-FECHA.                                              414290  
004440*====================*                                                    
004450     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
004460     MOVE WS-FECHA-MM TO WS-FE-MES                                        
004470     MOVE WS-FECHA-DD TO WS-FE-DIA                                        
004480     MOVE WS-FECHA-AA TO WS-FE-ANO.                                       
004490*----------------------------------------------------------------*        
004500*    IMPRIME EL ENCABEZADO DEL REPORTE UNA SOLA VEZ, ANTES DE    *        
004510*    PROCESAR EL PRIMER MOVIMIENTO: TITULO, FECHA DE CORRIDA Y   *        
004520*    LOS SUBTITULOS DE COLUMNA DE LA LINEA DE DETALLE.           *        
004530*----------------------------------------------------------------*        
004540*========================*                                                
004550 1040-IMPRIMIR-ENCABEZADO.                                                
004560*========================*                                                
004570     MOVE WS-FECHA-EDITADA TO REP-FECHA-CORRIDA                           
004580     WRITE REP-DETALLE FROM REP-ENCABEZADO-1                              
004590           AFTER ADVANCING C01                                            
004600     WRITE REP-DETALLE FROM REP-ENCABEZADO-2                              
004610           AFTER ADVANCING 1                                              
004620     WRITE REP-DETALLE FROM REP-SUBTITULO-1                               
004630           AFTER ADVANCING 2                                              
004640     WRITE REP-DETALLE FROM REP-SUBTITULO-2                               
004650           AFTER ADVANCING 1.                                             
004660*----------------------------------------------------------------*        
004670*    CICLO PRINCIPAL DE PROCESO: LEE Y TRATA CADA MOVIMIENTO     *        
004680*    DEL ARCHIVO DE ENTRADA, UNO A LA VEZ, HASTA FIN DE ARCHIVO. *        
004690*    LOS MOVIMIENTOS NO VIENEN ORDENADOS POR CUENTA; CADA UNO    *        
004700*    SE RESUELVE DE FORMA INDEPENDIENTE CONTRA LAS TABLAS.       *        
004710*----------------------------------------------------------------*        
004720*=====================*                                                   
004730 2000-PROCESO-PROGRAMA.                                                   
004740*=====================*                                                   
004750     PERFORM 2010-LEER-MOVIMIENTO.                                        
004760     PERFORM 2020-TRATAR-MOVIMIENTO                                       
004770        UNTIL FIN-MOVIMIENT-OK.                                           
004780*----------------------------------------------------------------*        
004790*    LECTURA UNITARIA DEL ARCHIVO DE MOVIMIENTOS. A DIFERENCIA   *        
004800*    DE 1011-/1021-, AQUI SI SE LLEVA UN CONTADOR DE LEIDOS      *        
004810*    (WSV-CONT-MOV-LEIDOS) PORQUE ES UNO DE LOS TOTALES DE       *        
004820*    CONTROL DEL PIE DEL REPORTE.                                *        
004830*----------------------------------------------------------------*        
004840*=====================*                                                   
004850 2010-LEER-MOVIMIENTO.                                                    
004860*=====================*                                                   
004870     READ TRANSACTION-FILE                                                
004880     AT END                                                               
004890        SET FIN-MOVIMIENT-OK TO TRUE                                      
004900     END-READ.                                                            
004910     EVALUATE FS-MOVIMIENT                                                
004920     WHEN WSC-00                                                          
004930          ADD 1 TO WSV-CONT-MOV-LEIDOS                                    
004940     WHEN WSC-10                                                          
004950          SET FIN-MOVIMIENT-OK TO TRUE                                    
004960     WHEN OTHER                                                           
004970          MOVE "2010-LEER-MOVIMIENTO" TO WSV-RUTINA                       
004980          MOVE "READ TRANSACTION-FILE" TO WSV-ACCION                      
004990          MOVE FS-MOVIMIENT TO WSV-FSTATUS                                
005000          PERFORM 9000-ERROR-PGM                                          
005010     END-EVALUATE.                                                        
005020*----------------------------------------------------------------*        
005030*    DESPACHADOR DE MOVIMIENTOS: SEGUN EL CODIGO DE DOS LETRAS   *        
005040*    (MOV-CODIGO) INVOCA LA RUTINA DE NEGOCIO CORRESPONDIENTE.   *        
005050*    UN CODIGO QUE NO CAE EN NINGUNA DE LAS SEIS TRANSACCIONES   *        
005060*    CONOCIDAS (OP/DP/WD/UP/CL/IQ) SE RECHAZA CON EL MOTIVO      *        
005070*    "INVALID TRANSACTION CODE" SIN TOCAR NINGUNA TABLA.         *        
005080*----------------------------------------------------------------*        
005090*======================*                                                  
005100 2020-TRATAR-MOVIMIENTO.                                          431640  
005110*======================*                                                  
005120     MOVE SPACES TO WS-MOTIVO-DETALLE                                     
005130     SET MOVIMIENTO-RECHAZADO TO TRUE                                     
005140                                                                          
005150*    RASTRO DE DEPURACION OPCIONAL, PRENDIDO POR EL SWITCH UPSI-0         
005160*    DEL JCL (PARM, SIN RECOMPILAR) PARA SEGUIR MOVIMIENTO A              
005170*    MOVIMIENTO UNA CORRIDA DE PRUEBA EN PRODUCCION.                      
005180     IF BAM-TRAZA-ACTIVA                                                  
005190        DISPLAY "TRAZA-BAM COD=" MOV-CODIGO                               
005200                " CTA=" MOV-ID-CUENTA                                     
005210                " CLI=" MOV-ID-CLIENTE                                    
005220     END-IF                                                               
005230                                                                          
005240*    FILTRO RAPIDO POR CLASE: LA PRIMERA LETRA DE TODO CODIGO DE          
005250*    MOVIMIENTO VALIDO PERTENECE A CLASE-COD-MOVTO. SE DESCARTA           
005260*    AQUI LA BASURA DE ENTRADA ANTES DE ENTRAR AL EVALUATE POR            
005270*    CODIGO COMPLETO.                                                     
005280     IF MOV-CODIGO (1:1) IS NOT CLASE-COD-MOVTO                           
005290        MOVE "INVALID TRANSACTION CODE" TO WS-MOTIVO-DETALLE              
005300     ELSE                                                                 
005310        EVALUATE TRUE                                                     
005320        WHEN MOV-ES-APERTURA                                              
005330             PERFORM 2100-ABRIR-CUENTA                                    
005340                THRU 2100-ABRIR-CUENTA-EXIT                               
005350        WHEN MOV-ES-DEPOSITO                                              
005360             PERFORM 2200-DEPOSITAR                                       
005370                THRU 2200-DEPOSITAR-EXIT                                  
005380        WHEN MOV-ES-RETIRO                                                
005390             PERFORM 2300-RETIRAR                                         
005400                THRU 2300-RETIRAR-EXIT                                    
005410        WHEN MOV-ES-ACTUALIZA                                             
005420             PERFORM 2400-ACTUALIZAR-CUENTA                               
005430                THRU 2400-ACTUALIZAR-CUENTA-EXIT                          
005440        WHEN MOV-ES-CIERRE                                                
005450             PERFORM 2500-CERRAR-CUENTA                                   
005460                THRU 2500-CERRAR-CUENTA-EXIT                              
005470        WHEN MOV-ES-CONSULTA                                              
005480             PERFORM 2600-CONSULTAR-CLIENTE                               
005490                THRU 2600-CONSULTAR-CLIENTE-EXIT                          
005500        WHEN OTHER                                                        
005510             MOVE "INVALID TRANSACTION CODE" TO WS-MOTIVO-DETALLE         
005520        END-EVALUATE                                                      
005530     END-IF                                                               
005540                                                                          
005550     IF MOVIMIENTO-ACEPTADO                                               
005560        ADD 1 TO WSV-CONT-MOV-ACEPT                                       
005570     ELSE                                                                 
005580        ADD 1 TO WSV-CONT-MOV-RECHZ                                       
005590     END-IF                                                               
005600                                                                          
005610     PERFORM 2900-ESCRIBIR-DETALLE                                        
005620     PERFORM 2010-LEER-MOVIMIENTO.                                        
005630*----------------------------------------------------------------*        
005640*    APERTURA DE CUENTA (OP). VALIDA EN ORDEN: EL CLIENTE DEBE   *        
005650*    EXISTIR (ID POSITIVO Y PRESENTE EN TBL-CLIENTES), EL TIPO   *        
005660*    DE CUENTA DEBE SER AHORRO O CORRIENTE, EL SALDO INICIAL NO  *        
005670*    PUEDE SER NEGATIVO, Y LA TABLA DE CUENTAS NO PUEDE ESTAR    *        
005680*    LLENA. SI TODO PASA, GENERA EL NUMERO DE CUENTA (9500-) Y   *        
005690*    AGREGA UNA FILA NUEVA AL FINAL DE TBL-CUENTAS.              *        
005700*----------------------------------------------------------------*        
005710*=================*                                                       
005720 2100-ABRIR-CUENTA.                                               411390  
005730*=================*                                                       
005740     IF MOV-ID-CLIENTE NOT > 0                                            
005750        MOVE "CUSTOMER NOT FOUND" TO WS-MOTIVO-DETALLE                    
005760        GO TO 2100-ABRIR-CUENTA-EXIT                                      
005770     END-IF                                                               
005780                                                                          
005790     MOVE MOV-ID-CLIENTE TO WS-BUSCAR-ID-CLIENTE                          
005800     PERFORM 9100-BUSCAR-CLIENTE                                          
005810     IF CLIENTE-NO-ENCONTRADO                                             
005820        MOVE "CUSTOMER NOT FOUND" TO WS-MOTIVO-DETALLE                    
005830        GO TO 2100-ABRIR-CUENTA-EXIT                                      
005840     END-IF                                                               
005850                                                                          
005860     IF NOT (MOV-TIPO-ES-AHORRO OR MOV-TIPO-ES-CORRIENTE)                 
005870        MOVE "INVALID ACCOUNT TYPE" TO WS-MOTIVO-DETALLE                  
005880        GO TO 2100-ABRIR-CUENTA-EXIT                                      
005890     END-IF                                                               
005900                                                                          
005910     IF MOV-IMPORTE < +0                                                  
005920        MOVE "INITIAL BALANCE MUST BE ZERO OR GREATER"                    
005930          TO WS-MOTIVO-DETALLE                                            
005940        GO TO 2100-ABRIR-CUENTA-EXIT                                      
005950     END-IF                                                               
005960                                                                          
005970     IF WS-CONT-FILAS-CUENTA >= WSC-MAX-CUENTAS                           
005980        MOVE "ACCOUNT TABLE FULL" TO WS-MOTIVO-DETALLE                    
005990        GO TO 2100-ABRIR-CUENTA-EXIT                                      
006000     END-IF                                                               
006010                                                                          
006020     PERFORM 9500-GENERAR-NRO-CUENTA                                      
006030     ADD 1 TO WS-CONT-FILAS-CUENTA                                        
006040     MOVE WS-NUEVO-ID-CUENTA                                              
006050       TO TBL-CTA-ID (WS-CONT-FILAS-CUENTA)                               
006060     MOVE WS-NRO-CUENTA-NUEVA                                             
006070       TO TBL-CTA-NUMERO (WS-CONT-FILAS-CUENTA)                           
006080     MOVE MOV-TIPO-CUENTA                                                 
006090       TO TBL-CTA-TIPO (WS-CONT-FILAS-CUENTA)                             
006100     MOVE MOV-IMPORTE                                                     
006110       TO TBL-CTA-SALDO (WS-CONT-FILAS-CUENTA)                            
006120     MOVE MOV-ID-CLIENTE                                                  
006130       TO TBL-CTA-ID-CLIENTE (WS-CONT-FILAS-CUENTA)                       
006140     MOVE WS-NUEVO-ID-CUENTA TO WS-MAX-ID-CUENTA                          
006150     MOVE WS-CONT-FILAS-CUENTA TO WS-CTA-INDICE                           
006160     ADD 1 TO WSV-CONT-CTA-ABIERT                                         
006170     SET MOVIMIENTO-ACEPTADO TO TRUE.                                     
006180 2100-ABRIR-CUENTA-EXIT.                                                  
006190     EXIT.                                                                
006200*----------------------------------------------------------------*        
006210*    DEPOSITO (DP). EL IMPORTE DEBE SER ESTRICTAMENTE POSITIVO   *        
006220*    Y LA CUENTA DEBE EXISTIR; NO HAY LIMITE DE MONTO NI DE      *        
006230*    SALDO RESULTANTE PARA UN DEPOSITO (SOLO LOS RETIROS Y LAS   *        
006240*    ACTUALIZACIONES RESPETAN EL TOPE DE SOBREGIRO EN 9400-).    *        
006250*----------------------------------------------------------------*        
006260*===============*                                                         
006270 2200-DEPOSITAR.                                                          
006280*===============*                                                         
006290     IF MOV-IMPORTE NOT > +0                                              
006300        MOVE "DEPOSIT AMOUNT MUST BE POSITIVE"                            
006310          TO WS-MOTIVO-DETALLE                                            
006320        GO TO 2200-DEPOSITAR-EXIT                                         
006330     END-IF                                                               
006340                                                                          
006350     MOVE MOV-ID-CUENTA TO WS-BUSCAR-ID-CUENTA                            
006360     PERFORM 9110-BUSCAR-CUENTA                                           
006370     IF CUENTA-NO-ENCONTRADA                                              
006380        MOVE "ACCOUNT NOT FOUND" TO WS-MOTIVO-DETALLE                     
006390        GO TO 2200-DEPOSITAR-EXIT                                         
006400     END-IF                                                               
006410                                                                          
006420     ADD MOV-IMPORTE TO TBL-CTA-SALDO (WS-CTA-INDICE)                     
006430     ADD MOV-IMPORTE TO WSV-TOTAL-DEPOSITO                                
006440     SET MOVIMIENTO-ACEPTADO TO TRUE.                                     
006450 2200-DEPOSITAR-EXIT.                                                     
006460     EXIT.                                                                
006470*----------------------------------------------------------------*        
006480*    RETIRO (WD). EL IMPORTE DEBE SER POSITIVO Y LA CUENTA DEBE  *        
006490*    EXISTIR; EL SALDO RESULTANTE (CALCULADO EN WS-SALDO-NUEVO   *        
006500*    SIN TOCAR LA TABLA TODAVIA) SE VALIDA CONTRA EL TOPE DE     *        
006510*    SOBREGIRO POR TIPO DE CUENTA EN 9400-. SOLO SE ACTUALIZA    *        
006520*    TBL-CTA-SALDO SI LA VALIDACION PASA (TICKET 413276: EL      *        
006530*    MOTIVO DE RECHAZO CORRECTO QUEDA EN WS-MOTIVO-DETALLE       *        
006540*    ANTES DE SALIR, NO SE PISA CON UN MENSAJE GENERICO).        *        
006550*----------------------------------------------------------------*        
006560*==============*                                                          
006570 2300-RETIRAR.                                                            
006580*==============*                                                          
006590     IF MOV-IMPORTE NOT > +0                                              
006600        MOVE "WITHDRAWAL AMOUNT MUST BE POSITIVE"                         
006610          TO WS-MOTIVO-DETALLE                                            
006620        GO TO 2300-RETIRAR-EXIT                                           
006630     END-IF                                                               
006640                                                                          
006650     MOVE MOV-ID-CUENTA TO WS-BUSCAR-ID-CUENTA                            
006660     PERFORM 9110-BUSCAR-CUENTA                                           
006670     IF CUENTA-NO-ENCONTRADA                                              
006680        MOVE "ACCOUNT NOT FOUND" TO WS-MOTIVO-DETALLE                     
006690        GO TO 2300-RETIRAR-EXIT                                           
006700     END-IF                                                               
006710                                                                          
006720     SUBTRACT MOV-IMPORTE FROM TBL-CTA-SALDO (WS-CTA-INDICE)              
006730        GIVING WS-SALDO-NUEVO                                             
006740                                                                          
006750     MOVE TBL-CTA-TIPO (WS-CTA-INDICE) TO WS-VAL-TIPO                     
006760     MOVE WS-SALDO-NUEVO TO WS-VAL-SALDO                                  
006770     PERFORM 9400-VALIDAR-LIMITE-SALDO                                    
006780     IF CHK-INVALIDO                                                      
006790        GO TO 2300-RETIRAR-EXIT                                           
006800     END-IF                                                               
006810                                                                          
006820     MOVE WS-SALDO-NUEVO TO TBL-CTA-SALDO (WS-CTA-INDICE)                 
006830     ADD MOV-IMPORTE TO WSV-TOTAL-RETIRO                                  
006840     SET MOVIMIENTO-ACEPTADO TO TRUE.                                     
006850 2300-RETIRAR-EXIT.                                                       
006860     EXIT.                                                                
006870*----------------------------------------------------------------*        
006880*    ACTUALIZACION DE CUENTA (UP). PERMITE CAMBIAR EL TIPO DE    *        
006890*    CUENTA, EL SALDO Y EL CLIENTE DUENO EN UNA SOLA OPERACION.  *        
006900*    EL SALDO NUEVO SE VALIDA CONTRA EL MISMO TOPE DE SOBREGIRO  *        
006910*    QUE UN RETIRO (9400-), PORQUE UNA ACTUALIZACION PUEDE       *        
006920*    BAJAR EL SALDO IGUAL QUE UN RETIRO (TICKET 414033).         *        
006930*----------------------------------------------------------------*        
006940*=======================*                                                 
006950 2400-ACTUALIZAR-CUENTA.                                          410188  
006960*=======================*                                                 
006970     MOVE MOV-ID-CUENTA TO WS-BUSCAR-ID-CUENTA                            
006980     PERFORM 9110-BUSCAR-CUENTA                                           
006990     IF CUENTA-NO-ENCONTRADA                                              
007000        MOVE "ACCOUNT NOT FOUND" TO WS-MOTIVO-DETALLE                     
007010        GO TO 2400-ACTUALIZAR-CUENTA-EXIT                                 
007020     END-IF                                                               
007030                                                                          
007040     IF NOT (MOV-TIPO-ES-AHORRO OR MOV-TIPO-ES-CORRIENTE)                 
007050        MOVE "INVALID ACCOUNT TYPE" TO WS-MOTIVO-DETALLE                  
007060        GO TO 2400-ACTUALIZAR-CUENTA-EXIT                                 
007070     END-IF                                                               
007080                                                                          
007090     IF MOV-ID-CLIENTE NOT > 0                                            
007100        MOVE "CUSTOMER ID MUST BE POSITIVE"                               
007110          TO WS-MOTIVO-DETALLE                                            
007120        GO TO 2400-ACTUALIZAR-CUENTA-EXIT                                 
007130     END-IF                                                               
007140                                                                          
007150     MOVE MOV-TIPO-CUENTA TO WS-VAL-TIPO                                  
007160     MOVE MOV-IMPORTE TO WS-VAL-SALDO                                     
007170     PERFORM 9400-VALIDAR-LIMITE-SALDO                                    
007180     IF CHK-INVALIDO                                                      
007190        GO TO 2400-ACTUALIZAR-CUENTA-EXIT                                 
007200     END-IF                                                               
007210                                                                          
007220     MOVE MOV-TIPO-CUENTA                                                 
007230       TO TBL-CTA-TIPO (WS-CTA-INDICE)                                    
007240     MOVE MOV-IMPORTE                                                     
007250       TO TBL-CTA-SALDO (WS-CTA-INDICE)                                   
007260     MOVE MOV-ID-CLIENTE                                                  
007270       TO TBL-CTA-ID-CLIENTE (WS-CTA-INDICE)                              
007280     SET MOVIMIENTO-ACEPTADO TO TRUE.                                     
007290 2400-ACTUALIZAR-CUENTA-EXIT.                                             
007300     EXIT.                                                                
007310*----------------------------------------------------------------*        
007320*    CIERRE DE CUENTA (CL). LA UNICA VALIDACION ES QUE LA        *        
007330*    CUENTA EXISTA. SI SE ACEPTA, LA FILA SE QUITA DE            *        
007340*    TBL-CUENTAS (9600-, LA TABLA NO QUEDA CON HUECOS) Y LA      *        
007350*    CUENTA CERRADA NO SE REGRABA EN EL MAESTRO DE SALIDA.       *        
007360*    TICKET 431205: EL NUMERO DE CUENTA SE GUARDA EN             *        
007370*    WS-NCC-NUMERO ANTES DE PERFORM 9600- PORQUE EL DESPLA-      *        
007380*    ZAMIENTO DE FILAS SOBREESCRIBE TBL-CUENTA-FILA (WS-CTA-     *        
007390*    INDICE) CON LA SIGUIENTE FILA DE LA TABLA; SIN ESTE         *        
007400*    RESGUARDO, 2900-ESCRIBIR-DETALLE IMPRIMIRIA EL NUMERO DE    *        
007410*    LA CUENTA QUE QUEDO DESPLAZADA, NO EL DE LA CUENTA          *        
007420*    REALMENTE CERRADA.                                          *        
007430*----------------------------------------------------------------*        
007440*===================*                                                     
007450 2500-CERRAR-CUENTA.                                              431205  
007460*===================*                                                     
007470     MOVE MOV-ID-CUENTA TO WS-BUSCAR-ID-CUENTA                            
007480     PERFORM 9110-BUSCAR-CUENTA                                           
007490     IF CUENTA-NO-ENCONTRADA                                              
007500        MOVE "ACCOUNT NOT FOUND" TO WS-MOTIVO-DETALLE                     
007510        GO TO 2500-CERRAR-CUENTA-EXIT                                     
007520     END-IF                                                               
007530                                                                          
007540     MOVE TBL-CTA-NUMERO (WS-CTA-INDICE) TO WS-NCC-NUMERO                 
007550     PERFORM 9600-ELIMINAR-FILA-CUENTA                                    
007560     ADD 1 TO WSV-CONT-CTA-CERRAD                                         
007570     SET MOVIMIENTO-ACEPTADO TO TRUE.                                     
007580 2500-CERRAR-CUENTA-EXIT.                                                 
007590     EXIT.                                                                
007600*----------------------------------------------------------------*        
007610*    CONSULTA (IQ). SIEMPRE SE ACEPTA (NO HAY MOTIVO DE RECHAZO  *        
007620*    POSIBLE PARA ESTA TRANSACCION); CUENTA CUANTAS CUENTAS      *        
007630*    TIENE EL CLIENTE (9700-, RECORRIDO COMPLETO DE TBL-CUENTAS  *        
007640*    SIN IMPORTAR SI EL CLIENTE EXISTE O NO) Y ARMA EL TEXTO     *        
007650*    DEL MOTIVO CON EL RESULTADO PARA QUE QUEDE EN EL REPORTE.   *        
007660*----------------------------------------------------------------*        
007670*======================*                                                  
007680 2600-CONSULTAR-CLIENTE.                                          431802  
007690*======================*                                                  
007700     MOVE ZEROS TO WS-CONT-CTAS-CLIENTE                                   
007710     PERFORM 9700-CONTAR-CUENTAS-CLIENTE                                  
007720        VARYING WS-SUB-BUSQUEDA FROM 1 BY 1                               
007730        UNTIL WS-SUB-BUSQUEDA > WS-CONT-FILAS-CUENTA                      
007740                                                                          
007750     MOVE WS-CONT-CTAS-CLIENTE TO WS-ED-CTAS-CLIENTE                      
007760     STRING "CUSTOMER HAS " DELIMITED BY SIZE                             
007770            WS-ED-CTAS-CLIENTE DELIMITED BY SIZE                          
007780            " ACCOUNT(S) ON FILE" DELIMITED BY SIZE                       
007790            INTO WS-MOTIVO-DETALLE                                        
007800     SET MOVIMIENTO-ACEPTADO TO TRUE.                                     
007810 2600-CONSULTAR-CLIENTE-EXIT.                                             
007820     EXIT.                                                                
007830*----------------------------------------------------------------*        
007840*    ARMA Y ESCRIBE LA LINEA DE DETALLE DEL REPORTE PARA EL      *        
007850*    MOVIMIENTO QUE ACABA DE PROCESARSE. EL NUMERO DE CUENTA     *        
007860*    IMPRESO SALE DE TRES FUENTES SEGUN EL CASO: LA CUENTA       *        
007870*    RESGUARDADA EN WS-NCC-NUMERO SI FUE UN CIERRE ACEPTADO      *        
007880*    (TICKET 431205, VER NOTA EN 2500-), LA FILA DE LA TABLA     *        
007890*    SENALADA POR WS-CTA-INDICE SI HUBO UNA BUSQUEDA EXITOSA     *        
007900*    (APERTURA/DEPOSITO/RETIRO/ACTUALIZACION), O ESPACIOS SI EL  *        
007910*    MOVIMIENTO SE RECHAZO SIN LLEGAR A IDENTIFICAR UNA CUENTA.  *        
007920*    WS-CTA-INDICE SE REINICIA EN ZEROS AL FINAL PARA QUE EL     *        
007930*    SIGUIENTE MOVIMIENTO NUNCA HEREDE UNA BUSQUEDA ANTERIOR.    *        
007940*----------------------------------------------------------------*        
007950*============================*                                            
007960 2900-ESCRIBIR-DETALLE.                                           413812  
007970*============================*                                            
007980     MOVE SPACES TO REP-DETALLE                                           
007990     MOVE MOV-CODIGO TO REP-CODIGO                                        
008000     MOVE MOV-ID-CUENTA TO REP-ID-CUENTA                                  
008010     IF MOV-ES-CIERRE AND MOVIMIENTO-ACEPTADO                             
008020        MOVE WS-NCC-NUMERO TO REP-NRO-CUENTA                              
008030     ELSE                                                                 
008040        IF WS-CTA-INDICE > 0                                              
008050           MOVE TBL-CTA-NUMERO (WS-CTA-INDICE) TO REP-NRO-CUENTA          
008060        ELSE                                                              
008070           MOVE SPACES TO REP-NRO-CUENTA                                  
008080        END-IF                                                            
008090     END-IF                                                               
008100     MOVE MOV-TIPO-CUENTA TO REP-TIPO-CUENTA                              
008110     MOVE MOV-IMPORTE TO REP-IMPORTE                                      
008120     IF MOVIMIENTO-ACEPTADO                                               
008130        MOVE "ACCEPTED" TO REP-RESULTADO                                  
008140     ELSE                                                                 
008150        MOVE "REJECTED" TO REP-RESULTADO                                  
008160     END-IF                                                               
008170     MOVE WS-MOTIVO-DETALLE TO REP-MOTIVO                                 
008180     WRITE REP-DETALLE AFTER ADVANCING 1                                  
008190     MOVE ZEROS TO WS-CTA-INDICE.                                         
008200*----------------------------------------------------------------*        
008210*    CIERRE FORMAL DE LA CORRIDA (TICKET 415118): REGRABA EL     *        
008220*    MAESTRO DE CUENTAS ACTUALIZADO, IMPRIME LOS TOTALES DE      *        
008230*    CONTROL, CIERRA LOS CINCO ARCHIVOS Y TERMINA CON CODIGO     *        
008240*    DE RETORNO CERO.                                            *        
008250*----------------------------------------------------------------*        
008260*=================*                                                       
008270 3000-FIN-PROGRAMA.                                               415118  
008280*=================*                                                       
008290     PERFORM 3010-GRABAR-MAESTRO-SALIDA                                   
008300        VARYING WS-SUB-BUSQUEDA FROM 1 BY 1                               
008310        UNTIL WS-SUB-BUSQUEDA > WS-CONT-FILAS-CUENTA                      
008320     MOVE WS-CONT-FILAS-CUENTA TO WSV-CONT-CTA-SALIDA                     
008330     PERFORM 3020-IMPRIMIR-TOTALES                                        
008340     PERFORM 3030-CLOSE-FILES                                             
008350     MOVE WSC-00 TO RETURN-CODE                                           
008360     STOP RUN.                                                            
008370*----------------------------------------------------------------*        
008380*    GRABA UNA FILA DE TBL-CUENTAS EN EL MAESTRO DE SALIDA. LA   *        
008390*    TABLA CONSERVA EL ORDEN ASCENDENTE POR ACCT-ID CON QUE SE   *        
008400*    CARGO EL MAESTRO DE ENTRADA PORQUE NINGUNA TRANSACCION      *        
008410*    REORDENA FILAS -- SOLO 9600- LAS COMPACTA AL BORRAR UNA --  *        
008420*    ASI QUE EL MAESTRO DE SALIDA SALE ORDENADO SIN NECESIDAD    *        
008430*    DE UN SORT.                                                 *        
008440*----------------------------------------------------------------*        
008450*==========================*                                              
008460 3010-GRABAR-MAESTRO-SALIDA.                                              
008470*==========================*                                              
008480     MOVE SPACES TO SAL-REGISTRO                                          
008490     MOVE TBL-CTA-ID (WS-SUB-BUSQUEDA) TO SAL-ID-CUENTA                   
008500     MOVE TBL-CTA-NUMERO (WS-SUB-BUSQUEDA) TO SAL-NRO-CUENTA              
008510     MOVE TBL-CTA-TIPO (WS-SUB-BUSQUEDA) TO SAL-TIPO-CUENTA               
008520     MOVE TBL-CTA-SALDO (WS-SUB-BUSQUEDA) TO SAL-SALDO                    
008530     MOVE TBL-CTA-ID-CLIENTE (WS-SUB-BUSQUEDA)                            
008540       TO SAL-ID-CLIENTE                                                  
008550     WRITE SAL-REGISTRO                                                   
008560     IF FS-ACCTMSTO NOT = "00"                                            
008570        MOVE "3010-GRABAR-MAESTRO" TO WSV-RUTINA                          
008580        MOVE "WRITE ACCT-MASTER-OUT" TO WSV-ACCION                        
008590        MOVE FS-ACCTMSTO TO WSV-FSTATUS                                   
008600        PERFORM 9000-ERROR-PGM                                            
008610     END-IF.                                                              
008620*----------------------------------------------------------------*        
008630*    IMPRIME LOS OCHO TOTALES DE CONTROL EXIGIDOS AL PIE DEL     *        
008640*    REPORTE (TICKET 413018): TRANSACCIONES LEIDAS, ACEPTADAS Y  *        
008650*    RECHAZADAS, CUENTAS ABIERTAS Y CERRADAS, TOTAL DEPOSITADO,  *        
008660*    TOTAL RETIRADO, Y LA CANTIDAD FINAL DE CUENTAS QUE QUEDAN   *        
008670*    EN EL MAESTRO DE SALIDA. CADA LINEA REUSA LA MISMA PLAN-    *        
008680*    TILLA REP-LINEA-TOTAL, CAMBIANDO SOLO LA ETIQUETA Y EL      *        
008690*    VALOR EDITADO.                                              *        
008700*----------------------------------------------------------------*        
008710*======================*                                                  
008720 3020-IMPRIMIR-TOTALES.                                           413018  
008730*======================*                                                  
008740     WRITE REP-DETALLE FROM REP-LINEA-SEPARADORA                          
008750           AFTER ADVANCING 2                                              
008760                                                                          
008770     MOVE "TRANSACTIONS READ" TO REP-TOT-ETIQUETA                         
008780     MOVE WSV-CONT-MOV-LEIDOS TO WS-ED-TOTAL                              
008790     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
008800     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
008810           AFTER ADVANCING 1                                              
008820                                                                          
008830     MOVE "TRANSACTIONS ACCEPTED" TO REP-TOT-ETIQUETA                     
008840     MOVE WSV-CONT-MOV-ACEPT TO WS-ED-TOTAL                               
008850     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
008860     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
008870           AFTER ADVANCING 1                                              
008880                                                                          
008890     MOVE "TRANSACTIONS REJECTED" TO REP-TOT-ETIQUETA                     
008900     MOVE WSV-CONT-MOV-RECHZ TO WS-ED-TOTAL                               
008910     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
008920     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
008930           AFTER ADVANCING 1                                              
008940                                                                          
008950     MOVE "ACCOUNTS OPENED" TO REP-TOT-ETIQUETA                           
008960     MOVE WSV-CONT-CTA-ABIERT TO WS-ED-TOTAL                              
008970     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
008980     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
008990           AFTER ADVANCING 1                                              
009000                                                                          
009010     MOVE "ACCOUNTS CLOSED" TO REP-TOT-ETIQUETA                           
009020     MOVE WSV-CONT-CTA-CERRAD TO WS-ED-TOTAL                              
009030     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
009040     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
009050           AFTER ADVANCING 1                                              
009060                                                                          
009070     MOVE "TOTAL DEPOSITS" TO REP-TOT-ETIQUETA                            
009080     MOVE WSV-TOTAL-DEPOSITO TO WS-ED-TOTAL                               
009090     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
009100     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
009110           AFTER ADVANCING 1                                              
009120                                                                          
009130     MOVE "TOTAL WITHDRAWALS" TO REP-TOT-ETIQUETA                         
009140     MOVE WSV-TOTAL-RETIRO TO WS-ED-TOTAL                                 
009150     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
009160     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
009170           AFTER ADVANCING 1                                              
009180                                                                          
009190     MOVE "FINAL ACCOUNT COUNT ON MASTER" TO REP-TOT-ETIQUETA             
009200     MOVE WSV-CONT-CTA-SALIDA TO WS-ED-TOTAL                              
009210     MOVE WS-ED-TOTAL TO REP-TOT-VALOR                                    
009220     WRITE REP-DETALLE FROM REP-LINEA-TOTAL                               
009230           AFTER ADVANCING 1                                              
009240                                                                          
009250     WRITE REP-DETALLE FROM REP-LINEA-SEPARADORA                          
009260           AFTER ADVANCING 1.                                             
009270*----------------------------------------------------------------*        
009280*    CIERRA LOS CINCO ARCHIVOS. UN FILE STATUS DISTINTO DE "00"  *        
009290*    EN CUALQUIERA DE ELLOS SE TRATA COMO ERROR FATAL -- A       *        
009300*    DIFERENCIA DE LA APERTURA, AQUI NO SE ACEPTA "97".          *        
009310*----------------------------------------------------------------*        
009320*================*                                                        
009330 3030-CLOSE-FILES.                                                        
009340*================*                                                        
009350     CLOSE ACCOUNT-MASTER-IN                                              
009360           CUSTOMER-FILE                                                  
009370           TRANSACTION-FILE                                               
009380           ACCOUNT-MASTER-OUT                                             
009390           REPORT-FILE                                                    
009400                                                                          
009410     IF (FS-ACCTMSTI = "00") AND                                          
009420        (FS-CLIENTES = "00") AND                                          
009430        (FS-MOVIMIENT = "00") AND                                         
009440        (FS-ACCTMSTO = "00") AND                                          
009450        (FS-REPORTE  = "00")                                              
009460        CONTINUE                                                          
009470     ELSE                                                                 
009480        DISPLAY " ERROR AL CERRAR ARCHIVOS  "                             
009490        PERFORM 9000-ERROR-PGM                                            
009500     END-IF.                                                              
009510*----------------------------------------------------------------*        
009520*    BUSQUEDA LINEAL DE UN CLIENTE EN TBL-CLIENTES POR           *        
009530*    WS-BUSCAR-ID-CLIENTE. LA TABLA NO ESTA INDEXADA (SOLO       *        
009540*    ORDENADA POR CARGA), ASI QUE EL RECORRIDO ES SECUENCIAL     *        
009550*    DESDE LA FILA 1 HASTA ENCONTRAR COINCIDENCIA O AGOTAR LA    *        
009560*    TABLA -- AGOTARLA ES "NO ENCONTRADO", NUNCA UN ABEND.       *        
009570*----------------------------------------------------------------*        
009580*===================*                                                     
009590 9100-BUSCAR-CLIENTE.                                                     
009600*===================*                                                     
009610     SET CLIENTE-NO-ENCONTRADO TO TRUE                                    
009620     MOVE ZEROS TO WS-CLI-INDICE                                          
009630     PERFORM 9101-COMPARAR-CLIENTE                                        
009640        VARYING WS-SUB-BUSQUEDA FROM 1 BY 1                               
009650        UNTIL WS-SUB-BUSQUEDA > WS-CONT-FILAS-CLIENTE                     
009660           OR CLIENTE-ENCONTRADO.                                         
009670*----------------------------------------------------------------*        
009680*    COMPARA UNA FILA DE TBL-CLIENTES CONTRA LA LLAVE DE         *        
009690*    BUSQUEDA; SI COINCIDE, MARCA ENCONTRADO Y GUARDA EL INDICE. *        
009700*----------------------------------------------------------------*        
009710*=====================*                                                   
009720 9101-COMPARAR-CLIENTE.                                                   
009730*=====================*                                                   
009740     IF TBL-CLI-ID (WS-SUB-BUSQUEDA) = WS-BUSCAR-ID-CLIENTE               
009750        SET CLIENTE-ENCONTRADO TO TRUE                                    
009760        MOVE WS-SUB-BUSQUEDA TO WS-CLI-INDICE                             
009770     END-IF.                                                              
009780*----------------------------------------------------------------*        
009790*    BUSQUEDA LINEAL DE UNA CUENTA EN TBL-CUENTAS POR            *        
009800*    WS-BUSCAR-ID-CUENTA, MISMO IDIOMA QUE 9100-BUSCAR-CLIENTE.  *        
009810*    EL INDICE RESULTANTE (WS-CTA-INDICE) QUEDA DISPONIBLE PARA  *        
009820*    LAS RUTINAS DE NEGOCIO QUE LLAMARON A ESTA BUSQUEDA Y       *        
009830*    TAMBIEN PARA 2900-ESCRIBIR-DETALLE.                         *        
009840*----------------------------------------------------------------*        
009850*==================*                                                      
009860 9110-BUSCAR-CUENTA.                                              413501  
009870*==================*                                                      
009880     SET CUENTA-NO-ENCONTRADA TO TRUE                                     
009890     MOVE ZEROS TO WS-CTA-INDICE                                          
009900     PERFORM 9111-COMPARAR-CUENTA                                         
009910        VARYING WS-SUB-BUSQUEDA FROM 1 BY 1                               
009920        UNTIL WS-SUB-BUSQUEDA > WS-CONT-FILAS-CUENTA                      
009930           OR CUENTA-ENCONTRADA.                                          
009940*----------------------------------------------------------------*        
009950*    COMPARA UNA FILA DE TBL-CUENTAS CONTRA LA LLAVE DE          *        
009960*    BUSQUEDA; SI COINCIDE, MARCA ENCONTRADA Y GUARDA EL INDICE. *        
009970*----------------------------------------------------------------*        
009980*====================*                                                    
009990 9111-COMPARAR-CUENTA.                                                    
010000*====================*                                                    
010010     IF TBL-CTA-ID (WS-SUB-BUSQUEDA) = WS-BUSCAR-ID-CUENTA                
010020        SET CUENTA-ENCONTRADA TO TRUE                                     
010030        MOVE WS-SUB-BUSQUEDA TO WS-CTA-INDICE                             
010040     END-IF.                                                              
010050*----------------------------------------------------------------*        
010060*    VALIDA EL SALDO RESULTANTE DE UN RETIRO O ACTUALIZACION     *        
010070*    CONTRA EL TOPE DE SOBREGIRO SEGUN EL TIPO DE CUENTA: UNA    *        
010080*    CUENTA DE AHORRO NUNCA PUEDE QUEDAR EN NEGATIVO (TICKET     *        
010090*    ORIGINAL); UNA CUENTA CORRIENTE PUEDE SOBREGIRAR HASTA      *        
010100*    WSC-LIM-CORRIENTE, -500.00, SEGUN LA NORMATIVA DE CREDITO   *        
010110*    DEL BANCO (TICKET 411042). WS-VAL-TIPO Y WS-VAL-SALDO LOS   *        
010120*    CARGA LA RUTINA LLAMANTE ANTES DE INVOCAR ESTA VALIDACION.  *        
010130*----------------------------------------------------------------*        
010140*===========================*                                             
010150 9400-VALIDAR-LIMITE-SALDO.                                               
010160*===========================*                                             
010170     SET CHK-VALIDO TO TRUE                                               
010180     IF WS-VAL-TIPO = "SAVINGS "                                          
010190        IF WS-VAL-SALDO < +0                                              
010200           SET CHK-INVALIDO TO TRUE                                       
010210           MOVE "SAVINGS BALANCE CANNOT BE NEGATIVE"                      
010220             TO WS-MOTIVO-DETALLE                                         
010230        END-IF                                                            
010240     END-IF                                                               
010250     IF WS-VAL-TIPO = "CHECKING"                                          
010260        IF WS-VAL-SALDO < WSC-LIM-CORRIENTE                               
010270           SET CHK-INVALIDO TO TRUE                                       
010280           MOVE "CHECKING BALANCE BELOW -500 LIMIT"                       
010290             TO WS-MOTIVO-DETALLE                                         
010300        END-IF                                                            
010310     END-IF.                                                              
010320*----------------------------------------------------------------*        
010330*    GENERA EL NUMERO DE CUENTA DE UNA APERTURA NUEVA (TICKET    *        
010340*    412077): EL ID INTERNO ES WS-MAX-ID-CUENTA + 1 (EL MAYOR    *        
010350*    VISTO EN LA CARGA DEL MAESTRO, O EN ABERTURAS ANTERIORES DE *        
010360*    LA MISMA CORRIDA); EL NUMERO DE CUENTA VISIBLE SE ARMA EN   *        
010370*    WS-NRO-CUENTA-NUEVA COMO "AC" + ESE ID + LOS DOS ULTIMOS    *        
010380*    DIGITOS DEL ID DE CLIENTE (RESIDUO DE DIVIDIR ENTRE 100,    *        
010390*    SIN USAR NINGUNA FUNCION INTRINSECA).                       *        
010400*----------------------------------------------------------------*        
010410*=======================*                                                 
010420 9500-GENERAR-NRO-CUENTA.                                         412077  
010430*=======================*                                                 
010440     ADD 1 TO WS-MAX-ID-CUENTA GIVING WS-NUEVO-ID-CUENTA                  
010450     DIVIDE MOV-ID-CLIENTE BY WS-77-MODULO-ID-CLIENTE                     
010460        GIVING WS-DESCARTE-DIV                                            
010470        REMAINDER WS-ULT2-CLIENTE                                         
010480     MOVE WS-NUEVO-ID-CUENTA TO WS-NCN-ID                                 
010490     MOVE WS-ULT2-CLIENTE TO WS-NCN-CLIENTE.                              
010500*----------------------------------------------------------------*        
010510*    QUITA LA FILA WS-CTA-INDICE DE TBL-CUENTAS DESPLAZANDO      *        
010520*    HACIA ARRIBA, UNA POSICION A LA VEZ, TODAS LAS FILAS QUE    *        
010530*    QUEDAN DEBAJO (9601-); LA TABLA NUNCA QUEDA CON HUECOS Y    *        
010540*    EL CONTADOR DE FILAS SE REDUCE EN UNO AL FINAL. QUIEN       *        
010550*    LLAME A ESTE PARRAFO DEBE HABER RESGUARDADO YA CUALQUIER    *        
010560*    DATO DE LA FILA A BORRAR QUE NECESITE DESPUES (VER LA       *        
010570*    NOTA DEL TICKET 431205 EN 2500-CERRAR-CUENTA).              *        
010580*----------------------------------------------------------------*        
010590*==========================*                                              
010600 9600-ELIMINAR-FILA-CUENTA.                                               
010610*==========================*                                              
010620     PERFORM 9601-DESPLAZAR-FILA-CUENTA                                   
010630        VARYING WS-SUB-BUSQUEDA FROM WS-CTA-INDICE BY 1                   
010640        UNTIL WS-SUB-BUSQUEDA >= WS-CONT-FILAS-CUENTA                     
010650     SUBTRACT 1 FROM WS-CONT-FILAS-CUENTA.                                
010660*----------------------------------------------------------------*        
010670*    MUEVE LA FILA WS-SUB-BUSQUEDA + 1 A LA POSICION             *        
010680*    WS-SUB-BUSQUEDA. SE INVOCA REPETIDAMENTE DESDE 9600- CON    *        
010690*    WS-SUB-BUSQUEDA CRECIENDO DESDE EL INDICE DE LA FILA        *        
010700*    BORRADA HASTA EL FINAL DE LA TABLA.                         *        
010710*----------------------------------------------------------------*        
010720*============================*                                            
010730 9601-DESPLAZAR-FILA-CUENTA.                                              
010740*============================*                                            
010750     MOVE TBL-CUENTA-FILA (WS-SUB-BUSQUEDA + 1)                           
010760       TO TBL-CUENTA-FILA (WS-SUB-BUSQUEDA).                              
010770*----------------------------------------------------------------*        
010780*    CUENTA, PARA UN CLIENTE DADO, CUANTAS FILAS DE TBL-CUENTAS  *        
010790*    LE PERTENECEN. SE INVOCA UNA VEZ POR FILA DESDE 2600- CON   *        
010800*    WS-SUB-BUSQUEDA RECORRIENDO TODA LA TABLA (NO SE DETIENE    *        
010810*    AL PRIMER MATCH PORQUE UN CLIENTE PUEDE TENER VARIAS        *        
010820*    CUENTAS).                                                   *        
010830*----------------------------------------------------------------*        
010840*==============================*                                          
010850 9700-CONTAR-CUENTAS-CLIENTE.                                             
010860*==============================*                                          
010870     IF TBL-CTA-ID-CLIENTE (WS-SUB-BUSQUEDA) = MOV-ID-CLIENTE             
010880        ADD 1 TO WS-CONT-CTAS-CLIENTE                                     
010890     END-IF.                                                              
010900*----------------------------------------------------------------*        
010910*    RUTINA COMUN DE ABEND: IMPRIME EN CONSOLA LA RUTINA, LA     *        
010920*    ACCION Y EL CODIGO DE FILE STATUS QUE CAUSARON EL ERROR     *        
010930*    (CARGADOS POR EL LLAMANTE EN WSV-RUTINA/WSV-ACCION/         *        
010940*    WSV-FSTATUS) Y TERMINA LA CORRIDA CON RETURN-CODE 16 PARA   *        
010950*    QUE EL JCL LA MARQUE COMO FALLIDA.                          *        
010960*----------------------------------------------------------------*        
010970*==============*                                                          
010980 9000-ERROR-PGM.                                                  416205  
010990*==============*                                                          
011000     DISPLAY "================================"                           
011010     DISPLAY "------ DETALLES DE ERROR -------"                           
011020     DISPLAY "------      BAMB01Q      -------"                           
011030     DISPLAY "================================"                           
011040     DISPLAY " RUTINA          :" WSV-RUTINA                              
011050     DISPLAY " ACCION DE ERROR :" WSV-ACCION                              
011060     DISPLAY " CODIGO DE ERROR :" WSV-FSTATUS                             
011070     DISPLAY "================================"                           
011080     MOVE WSC-16 TO RETURN-CODE                                           
011090     STOP RUN.                                                            
