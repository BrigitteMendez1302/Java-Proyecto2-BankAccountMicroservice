000100*----------------------------------------------------------------*        
000110*    BAMWCTL  -  AREA DE TRABAJO COMUN DEL SUBSISTEMA BAM        *        
000120*    ESTADOS DE ARCHIVO, SWITCHES, CONTADORES Y TABLAS EN        *        
000130*    MEMORIA DE CLIENTES Y CUENTAS.                              *        
000140*----------------------------------------------------------------*        
000150*    ESTE COPY ES COMPARTIDO POR TODA LA FAMILIA DE PROGRAMAS    *        
000160*    BAM; SOLO BAMB01Q LO USA POR AHORA, PERO SE MANTIENE        *        
000170*    SEPARADO DEL FUENTE PRINCIPAL POR SI SE AGREGAN OTROS       *        
000180*    BATCH DE MANTENIMIENTO DE CUENTAS MAS ADELANTE.             *        
000190*----------------------------------------------------------------*        
000200*    UN CODIGO DE FILE STATUS POR CADA ARCHIVO DEL PROGRAMA,              
000210*    LLENADOS AUTOMATICAMENTE POR EL COMPILADOR EN CADA I-O.              
000220 01  WSF-FSTATUS.                                                         
000230     05  FS-ACCTMSTI             PIC X(02) VALUE "00".                    
000240     05  FS-CLIENTES             PIC X(02) VALUE "00".                    
000250     05  FS-MOVIMIENT            PIC X(02) VALUE "00".                    
000260     05  FS-ACCTMSTO             PIC X(02) VALUE "00".                    
000270     05  FS-REPORTE              PIC X(02) VALUE "00".                    
000280     05  FILLER                  PIC X(01) VALUE SPACES.                  
000290*    DATOS DE DIAGNOSTICO QUE 9000-ERROR-PGM VUELCA A CONSOLA             
000300*    CUANDO CUALQUIER I-O TERMINA EN UN FILE STATUS INESPERADO.           
000310 01  WSV-VARIABLES.                                                       
000320*    NOMBRE DEL PARRAFO QUE DETECTO EL ERROR.                             
000330     05  WSV-RUTINA              PIC X(18) VALUE SPACES.                  
000340*    VERBO Y ARCHIVO INVOLUCRADOS (P.EJ. "READ ACCT-MASTER-IN").          
000350     05  WSV-ACCION              PIC X(18) VALUE SPACES.                  
000360*    COPIA DEL FILE STATUS QUE DISPARO EL ERROR.                          
000370     05  WSV-FSTATUS             PIC X(02) VALUE SPACES.                  
000380     05  FILLER                  PIC X(01) VALUE SPACES.                  
000390*    CONSTANTES DE FILE STATUS Y LIMITES DE NEGOCIO DEL SISTEMA.          
000400 01  WSC-COSTANTES.                                                       
000410     05  WSC-00                  PIC 9(02) VALUE 00.                      
000420     05  WSC-10                  PIC 9(02) VALUE 10.                      
000430     05  WSC-16                  PIC 9(02) VALUE 16.                      
000440*    CUPO MAXIMO DE FILAS DE LAS TABLAS EN MEMORIA (TICKET                
000450*    413501 AMPLIO CUENTAS DE 2000 A 5000 FILAS).                         
000460     05  WSC-MAX-CLIENTES        PIC 9(04) COMP VALUE 2000.               
000470     05  WSC-MAX-CUENTAS         PIC 9(04) COMP VALUE 5000.               
000480*    TOPE DE SOBREGIRO DE UNA CUENTA DE AHORRO: NUNCA NEGATIVO.           
000490     05  WSC-LIM-AHORRO          PIC S9(11)V99                            
000500                                  SIGN LEADING SEPARATE VALUE +0.         
000510*    TOPE DE SOBREGIRO DE UNA CUENTA CORRIENTE, SEGUN LA                  
000520*    NORMATIVA DE CREDITO VIGENTE DESDE EL TICKET 411042.                 
000530     05  WSC-LIM-CORRIENTE       PIC S9(11)V99                            
000540                            SIGN LEADING SEPARATE VALUE -500.00.          
000550     05  FILLER                  PIC X(01) VALUE SPACES.                  
000560*    SWITCHES DE UN SOLO CARACTER, TODOS CON SU PAR DE 88-LEVELS          
000570*    PARA QUE LA PROCEDURE DIVISION SE LEA EN LENGUAJE DE NEGOCIO         
000580*    (IF CUENTA-ENCONTRADA, IF MOVIMIENTO-ACEPTADO, ETC.).                
000590 01  WSS-SWITCH.                                                          
000600*    FIN DE ARCHIVO DEL MAESTRO DE CLIENTES.                              
000610     05  WS-FIN-CLIENTES         PIC 9(01) VALUE 0.                       
000620         88  FIN-CLIENTES-OK             VALUE 1.                         
000630*    FIN DE ARCHIVO DEL MAESTRO DE CUENTAS.                               
000640     05  WS-FIN-CUENTAS          PIC 9(01) VALUE 0.                       
000650         88  FIN-CUENTAS-OK              VALUE 1.                         
000660*    FIN DE ARCHIVO DE MOVIMIENTOS.                                       
000670     05  WS-FIN-MOVIMIENT        PIC 9(01) VALUE 0.                       
000680         88  FIN-MOVIMIENT-OK            VALUE 1.                         
000690*    RESULTADO DE 9100-BUSCAR-CLIENTE.                                    
000700     05  WS-CLIENTE-HALLADO      PIC X(01) VALUE "N".                     
000710         88  CLIENTE-ENCONTRADO           VALUE "S".                      
000720         88  CLIENTE-NO-ENCONTRADO        VALUE "N".                      
000730*    RESULTADO DE 9110-BUSCAR-CUENTA.                                     
000740     05  WS-CUENTA-HALLADA       PIC X(01) VALUE "N".                     
000750         88  CUENTA-ENCONTRADA            VALUE "S".                      
000760         88  CUENTA-NO-ENCONTRADA         VALUE "N".                      
000770*    RESULTADO FINAL DE CADA MOVIMIENTO PROCESADO EN 2020-.               
000780     05  WS-MOV-ACEPTADO         PIC X(01) VALUE "N".                     
000790         88  MOVIMIENTO-ACEPTADO          VALUE "S".                      
000800         88  MOVIMIENTO-RECHAZADO         VALUE "N".                      
000810*    RESULTADO DE 9400-VALIDAR-LIMITE-SALDO.                              
000820     05  WS-CHK-RESULTADO        PIC X(01) VALUE "V".                     
000830         88  CHK-VALIDO             VALUE "V".                            
000840         88  CHK-INVALIDO           VALUE "I".                            
000850     05  FILLER                  PIC X(01) VALUE SPACES.                  
000860*----------------------------------------------------------------*        
000870*    CONTADORES Y ACUMULADORES DE CONTROL                        *        
000880*    IMPRESOS AL PIE DEL REPORTE POR 3020-IMPRIMIR-TOTALES       *        
000890*----------------------------------------------------------------*        
000900 01  WSA-ACUMULADORES.                                                    
000910     05  WSV-CONT-CLI-LEIDOS     PIC 9(07) COMP VALUE ZEROS.              
000920     05  WSV-CONT-CTA-LEIDAS     PIC 9(07) COMP VALUE ZEROS.              
000930     05  WSV-CONT-MOV-LEIDOS     PIC 9(07) COMP VALUE ZEROS.              
000940     05  WSV-CONT-MOV-ACEPT      PIC 9(07) COMP VALUE ZEROS.              
000950     05  WSV-CONT-MOV-RECHZ      PIC 9(07) COMP VALUE ZEROS.              
000960     05  WSV-CONT-CTA-ABIERT     PIC 9(07) COMP VALUE ZEROS.              
000970     05  WSV-CONT-CTA-CERRAD     PIC 9(07) COMP VALUE ZEROS.              
000980*    CANTIDAD DE FILAS QUE QUEDARON EN TBL-CUENTAS AL CERRAR LA           
000990*    CORRIDA, ES DECIR CUANTAS CUENTAS SALEN EN EL MAESTRO NUEVO.         
001000     05  WSV-CONT-CTA-SALIDA     PIC 9(07) COMP VALUE ZEROS.              
001010     05  WSV-TOTAL-DEPOSITO      PIC S9(11)V99                            
001020                                  SIGN LEADING SEPARATE VALUE +0.         
001030     05  WSV-TOTAL-RETIRO        PIC S9(11)V99                            
001040                                  SIGN LEADING SEPARATE VALUE +0.         
001050     05  FILLER                  PIC X(01) VALUE SPACES.                  
001060*----------------------------------------------------------------*        
001070*    SUBINDICES DE RECORRIDO DE TABLAS (SIEMPRE BINARIOS) Y      *        
001080*    CAMPOS DE TRABAJO DE LAS RUTINAS DE BUSQUEDA Y VALIDACION   *        
001090*----------------------------------------------------------------*        
001100 01  WSX-SUBINDICES.                                                      
001110*    CANTIDAD DE FILAS OCUPADAS EN CADA TABLA EN MEMORIA.                 
001120     05  WS-CONT-FILAS-CLIENTE   PIC 9(04) COMP VALUE ZEROS.              
001130     05  WS-CONT-FILAS-CUENTA    PIC 9(04) COMP VALUE ZEROS.              
001140*    SUBINDICE GENERICO USADO EN LOS PERFORM VARYING DE LAS               
001150*    RUTINAS DE BUSQUEDA, CARGA Y GRABACION FINAL.                        
001160     05  WS-SUB-BUSQUEDA         PIC 9(04) COMP VALUE ZEROS.              
001170*    INDICE DE LA FILA ENCONTRADA POR 9100-BUSCAR-CLIENTE.                
001180     05  WS-CLI-INDICE           PIC 9(04) COMP VALUE ZEROS.              
001190*    INDICE DE LA FILA ENCONTRADA POR 9110-BUSCAR-CUENTA; TAMBIEN         
001200*    LO USA 2900-ESCRIBIR-DETALLE PARA IMPRIMIR EL NRO DE CUENTA.         
001210     05  WS-CTA-INDICE           PIC 9(04) COMP VALUE ZEROS.              
001220*    CONTADOR DE CUENTAS DE UN CLIENTE, USADO SOLO EN LA                  
001230*    TRANSACCION IQ (2600-CONSULTAR-CLIENTE).                             
001240     05  WS-CONT-CTAS-CLIENTE    PIC 9(04) COMP VALUE ZEROS.              
001250*    LLAVE DE BUSQUEDA PASADA A 9100-BUSCAR-CLIENTE.                      
001260     05  WS-BUSCAR-ID-CLIENTE    PIC 9(08) VALUE ZEROS.                   
001270*    LLAVE DE BUSQUEDA PASADA A 9110-BUSCAR-CUENTA.                       
001280     05  WS-BUSCAR-ID-CUENTA     PIC 9(08) VALUE ZEROS.                   
001290*    MAYOR ID DE CUENTA VISTO HASTA AHORA (CARGA INICIAL MAS              
001300*    ABERTURAS DE LA CORRIDA); BASE DEL GENERADOR DE ID NUEVO.            
001310     05  WS-MAX-ID-CUENTA        PIC 9(08) VALUE ZEROS.                   
001320*    ID DE CUENTA ASIGNADO A LA APERTURA QUE SE ESTA PROCESANDO.          
001330     05  WS-NUEVO-ID-CUENTA      PIC 9(08) VALUE ZEROS.                   
001340     05  FILLER                  PIC X(01) VALUE SPACES.                  
001350*    AREA COMUN DE VALIDACION DE LIMITE DE SALDO, CARGADA POR             
001360*    2300-RETIRAR Y 2400-ACTUALIZAR-CUENTA ANTES DE INVOCAR               
001370*    9400-VALIDAR-LIMITE-SALDO.                                           
001380 01  WSD-VALIDACION.                                                      
001390     05  WS-VAL-TIPO             PIC X(08) VALUE SPACES.                  
001400     05  WS-VAL-SALDO            PIC S9(11)V99                            
001410                                  SIGN LEADING SEPARATE VALUE +0.         
001420*    SALDO RESULTANTE DE UN RETIRO, CALCULADO ANTES DE TOCAR LA           
001430*    TABLA PARA PODER VALIDARLO PRIMERO.                                  
001440     05  WS-SALDO-NUEVO          PIC S9(11)V99                            
001450                                  SIGN LEADING SEPARATE VALUE +0.         
001460*    MOTIVO DE RECHAZO (O TEXTO INFORMATIVO DE UNA IQ ACEPTADA),          
001470*    IMPRESO EN REP-MOTIVO POR 2900-ESCRIBIR-DETALLE.                     
001480     05  WS-MOTIVO-DETALLE       PIC X(40) VALUE SPACES.                  
001490*    COCIENTE DESCARTABLE DE LA DIVISION DEL GENERADOR DE                 
001500*    NUMERO DE CUENTA; SOLO INTERESA EL RESIDUO.                          
001510     05  WS-DESCARTE-DIV         PIC 9(06) COMP VALUE ZEROS.              
001520*    DOS ULTIMOS DIGITOS DEL ID DE CLIENTE, RESIDUO DE DIVIDIR            
001530*    ENTRE WS-77-MODULO-ID-CLIENTE (VER WORKING-STORAGE DEL               
001540*    PROGRAMA PRINCIPAL).                                                 
001550     05  WS-ULT2-CLIENTE         PIC 9(02) VALUE ZEROS.                   
001560     05  FILLER                  PIC X(01) VALUE SPACES.                  
001570*    NUMERO DE CUENTA NUEVO, ARMADO POR 9500-GENERAR-NRO-CUENTA.          
001580 01  WS-NRO-CUENTA-NUEVA.                                                 
001590     05  WS-NCN-PREFIJO          PIC X(02) VALUE "AC".                    
001600     05  WS-NCN-ID               PIC 9(08).                               
001610     05  WS-NCN-CLIENTE          PIC 9(02).                               
001620     05  FILLER                  PIC X(01) VALUE SPACES.                  
001630*----------------------------------------------------------------*        
001640*    NRO DE CUENTA RESGUARDADO ANTES DE ELIMINAR LA FILA DE LA   *        
001650*    TABLA EN 2500-CERRAR-CUENTA, PARA QUE 2900-ESCRIBIR-DETALLE *        
001660*    IMPRIMA LA CUENTA REALMENTE CERRADA (NO LA QUE QUEDA        *        
001670*    DESPLAZADA AL MISMO INDICE TRAS EL CIERRE).                 *        
001680*    TKT 431205 - 07/09/03 - RVL                                 *        
001690*----------------------------------------------------------------*        
001700 01  WS-NRO-CUENTA-CIERRE.                                                
001710     05  WS-NCC-NUMERO           PIC X(12) VALUE SPACES.                  
001720     05  FILLER                  PIC X(01) VALUE SPACES.                  
001730*    MASCARA DE EDICION COMUN PARA LOS OCHO TOTALES DE CONTROL.           
001740 01  WS-EDICION-TOTAL.                                                    
001750     05  WS-ED-TOTAL             PIC ZZZ,ZZZ,ZZ9.99-.                     
001760     05  FILLER                  PIC X(01) VALUE SPACES.                  
001770*    MASCARA DE EDICION DEL CONTADOR DE CUENTAS DE LA CONSULTA IQ.        
001780*    EL CONTADOR EN SI (WS-CONT-CTAS-CLIENTE, MAS ARRIBA) ES              
001790*    BINARIO Y NO PUEDE ARMARSE DIRECTO EN UN STRING; SE EDITA            
001800*    AQUI A DISPLAY ANTES DE ARMAR EL MENSAJE EN 2600-.                   
001810*    TKT 431802 - 07/12/10 - RVL                                          
001820 01  WS-EDICION-CTAS-CLIENTE.                                             
001830     05  WS-ED-CTAS-CLIENTE      PIC ZZZ9.                                
001840     05  FILLER                  PIC X(01) VALUE SPACES.                  
001850*----------------------------------------------------------------*        
001860*    FECHA DE CORRIDA, DESGLOSADA DEL RELOJ DEL SISTEMA PARA EL  *        
001870*    ENCABEZADO DEL REPORTE                                      *        
001880*----------------------------------------------------------------*        
001890*    FORMATO AAMMDD DE SEIS DIGITOS TAL COMO LO ENTREGA ACCEPT            
001900*    FROM DATE (VER LA NOTA DE PASO DE SIGLO EN EL HISTORIAL DE           
001910*    BAMB01Q, TICKETS 414290/414402).                                     
001920 01  WS-FECHA-SISTEMA            PIC 9(06) VALUE ZEROS.                   
001930*    VISTA DESGLOSADA DEL MISMO CAMPO, POR COMPONENTE.                    
001940 01  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-SISTEMA.                        
001950     02  WS-FECHA-AA             PIC 9(02).                               
001960     02  WS-FECHA-MM             PIC 9(02).                               
001970     02  WS-FECHA-DD             PIC 9(02).                               
001980*    FECHA YA EDITADA EN FORMATO MM/DD/AA PARA EL ENCABEZADO.             
001990 01  WS-FECHA-EDITADA.                                                    
002000     02  WS-FE-MES               PIC 9(02).                               
002010     02  FILLER                  PIC X(01) VALUE "/".                     
002020     02  WS-FE-DIA               PIC 9(02).                               
002030     02  FILLER                  PIC X(01) VALUE "/".                     
002040     02  WS-FE-ANO               PIC 9(02).                               
002050*----------------------------------------------------------------*        
002060*    TABLA EN MEMORIA DE CLIENTES, CARGADA UNA SOLA VEZ AL       *        
002070*    INICIO DEL PROCESO (ASCENDENTE POR CLI-ID-CLIENTE)          *        
002080*----------------------------------------------------------------*        
002090 01  TBL-CLIENTES.                                                        
002100     05  TBL-CLIENTE-FILA        OCCURS 2000 TIMES.                       
002110         10  TBL-CLI-ID          PIC 9(08).                               
002120         10  TBL-CLI-NOMBRE      PIC X(20).                               
002130         10  TBL-CLI-APELLIDO    PIC X(20).                               
002140         10  TBL-CLI-DNI         PIC X(12).                               
002150         10  TBL-CLI-EMAIL       PIC X(20).                               
002160         10  FILLER              PIC X(01).                               
002170*----------------------------------------------------------------*        
002180*    TABLA EN MEMORIA DE CUENTAS, CARGADA AL INICIO Y            *        
002190*    MANTENIDA DURANTE TODO EL PROCESO DE TRANSACCIONES          *        
002200*----------------------------------------------------------------*        
002210*    LAS FILAS SE MANTIENEN SIEMPRE COMPACTAS (SIN HUECOS): UN            
002220*    CIERRE DE CUENTA DESPLAZA HACIA ARRIBA TODO LO QUE QUEDA             
002230*    DEBAJO (VER 9600-ELIMINAR-FILA-CUENTA EN EL PROGRAMA                 
002240*    PRINCIPAL), ASI QUE EL RECORRIDO SIEMPRE VA DE 1 HASTA               
002250*    WS-CONT-FILAS-CUENTA SIN SALTOS.                                     
002260 01  TBL-CUENTAS.                                                         
002270     05  TBL-CUENTA-FILA         OCCURS 5000 TIMES.                       
002280         10  TBL-CTA-ID          PIC 9(08).                               
002290         10  TBL-CTA-NUMERO      PIC X(12).                               
002300         10  TBL-CTA-TIPO        PIC X(08).                               
002310         10  TBL-CTA-SALDO       PIC S9(11)V99                            
002320                                  SIGN LEADING SEPARATE.                  
002330         10  TBL-CTA-ID-CLIENTE  PIC 9(08).                               
002340         10  FILLER              PIC X(01).                               
