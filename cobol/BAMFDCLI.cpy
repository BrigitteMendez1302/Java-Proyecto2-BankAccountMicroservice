000100*----------------------------------------------------------------*        
000110*    BAMFDCLI  -  LAYOUT DE MAESTRO DE CLIENTES (CLI)            *        
000120*    USADO POR CUSTOMER-FILE (SOLO LECTURA)                      *        
000130*    LONGITUD FIJA 80 POSICIONES                                 *        
000140*----------------------------------------------------------------*        
000150*    SE CARGA COMPLETO EN TBL-CLIENTES AL INICIO DE LA CORRIDA   *        
000160*    (1010-CARGAR-CLIENTES) Y SOLO SE CONSULTA DE AHI EN         *        
000170*    ADELANTE; ESTE ARCHIVO NUNCA SE REGRABA.                    *        
000180*----------------------------------------------------------------*        
000190 01  CLI-REGISTRO.                                                        
000200*    ID INTERNO DEL CLIENTE, LLAVE DE BUSQUEDA EN TBL-CLIENTES.           
000210     02  CLI-ID-CLIENTE          PIC 9(08).                               
000220*    NOMBRE Y APELLIDO SE MANEJAN POR SEPARADO PARA PODER                 
000230*    ORDENAR CORRESPONDENCIA POR APELLIDO SI ALGUN DIA SE PIDE.           
000240     02  CLI-NOMBRE              PIC X(20).                               
000250     02  CLI-APELLIDO            PIC X(20).                               
000260*    DOCUMENTO DE IDENTIDAD DEL CLIENTE, GUARDADO ALFANUMERICO            
000270*    PORQUE ALGUNOS FORMATOS DE DOCUMENTO TRAEN LETRAS.                   
000280     02  CLI-DNI                 PIC X(12).                               
000290*    CORREO DE CONTACTO DEL CLIENTE.                                      
000300     02  CLI-EMAIL               PIC X(20).                               
000310*----------------------------------------------------------------*        
000320*    VISTA NUMERICA DEL DOCUMENTO, USADA POR LA RUTINA DE        *        
000330*    DEPURACION QUE VALIDA QUE EL DNI SEA TODO DIGITOS ANTES DE  *        
000340*    ACEPTAR LA CARGA DEL MAESTRO DE CLIENTES.                   *        
000350*----------------------------------------------------------------*        
000360 01  CLI-REGISTRO-R  REDEFINES CLI-REGISTRO.                              
000370*    ID + NOMBRE + APELLIDO, SIN DESGLOSAR.                               
000380     02  FILLER                  PIC X(48).                               
000390*    DOCUMENTO VISTO COMO NUMERO PURO (12 DIGITOS).                       
000400     02  CLI-R-DNI-NUM           PIC 9(12).                               
000410*    CORREO, SIN DESGLOSAR.                                               
000420     02  FILLER                  PIC X(20).                               
