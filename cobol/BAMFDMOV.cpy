000100*----------------------------------------------------------------*        
000110*    BAMFDMOV  -  LAYOUT DE MOVIMIENTOS DIARIOS (MOV)            *        
000120*    USADO POR TRANSACTION-FILE (SOLO LECTURA)                   *        
000130*    LONGITUD FIJA 80 POSICIONES                                 *        
000140*----------------------------------------------------------------*        
000150*    LOS MOVIMIENTOS LLEGAN EN EL ORDEN DE CAPTURA, SIN          *        
000160*    ORDENAR POR CUENTA NI POR TIPO; CADA UNO TRAE SOLO LOS      *        
000170*    CAMPOS QUE SU CODIGO NECESITA, LOS DEMAS VIENEN EN CEROS    *        
000180*    O ESPACIOS SEGUN CORRESPONDA.                               *        
000190*----------------------------------------------------------------*        
000200 01  MOV-REGISTRO.                                                        
000210*    CODIGO DE DOS LETRAS DE LA TRANSACCION. CUALQUIER OTRO               
000220*    VALOR SE RECHAZA EN 2020-TRATAR-MOVIMIENTO COMO                      
000230*    "INVALID TRANSACTION CODE".                                          
000240     02  MOV-CODIGO              PIC X(02).                               
000250         88  MOV-ES-APERTURA         VALUE "OP".                          
000260         88  MOV-ES-DEPOSITO         VALUE "DP".                          
000270         88  MOV-ES-RETIRO           VALUE "WD".                          
000280         88  MOV-ES-ACTUALIZA        VALUE "UP".                          
000290         88  MOV-ES-CIERRE           VALUE "CL".                          
000300         88  MOV-ES-CONSULTA         VALUE "IQ".                          
000310*    CUENTA AFECTADA. NO SE USA EN UNA APERTURA (LA CUENTA AUN            
000320*    NO EXISTE) NI EN UNA CONSULTA (SE BUSCA POR CLIENTE).                
000330     02  MOV-ID-CUENTA           PIC 9(08).                               
000340*    CLIENTE INVOLUCRADO. OBLIGATORIO EN APERTURA, ACTUALIZACION          
000350*    Y CONSULTA; IGNORADO EN DEPOSITO, RETIRO Y CIERRE.                   
000360     02  MOV-ID-CLIENTE          PIC 9(08).                               
000370*    TIPO DE CUENTA PEDIDO. SOLO SE USA EN APERTURA Y                     
000380*    ACTUALIZACION; UN VALOR FUERA DE ESTAS DOS 88 SE RECHAZA.            
000390     02  MOV-TIPO-CUENTA         PIC X(08).                               
000400         88  MOV-TIPO-ES-AHORRO      VALUE "SAVINGS ".                    
000410         88  MOV-TIPO-ES-CORRIENTE   VALUE "CHECKING".                    
000420*    IMPORTE DE LA TRANSACCION (SALDO INICIAL EN APERTURA, MONTO          
000430*    EN DEPOSITO/RETIRO, SALDO NUEVO EN ACTUALIZACION). SIGNO             
000440*    INICIAL SEPARADO, IGUAL QUE EN EL MAESTRO DE CUENTAS.                
000450     02  MOV-IMPORTE             PIC S9(11)V99                            
000460                                  SIGN LEADING SEPARATE.                  
000470*    RELLENO HASTA COMPLETAR LOS 80 BYTES DEL REGISTRO FISICO.            
000480     02  FILLER                  PIC X(40).                               
000490*----------------------------------------------------------------*        
000500*    VISTA ALTERNA DEL IMPORTE EN FORMA ALFANUMERICA, USADA AL   *        
000510*    ARMAR LA LINEA DE DETALLE CUANDO EL MOVIMIENTO SE RECHAZA   *        
000520*    ANTES DE VALIDAR SU CONTENIDO NUMERICO.                     *        
000530*----------------------------------------------------------------*        
000540 01  MOV-REGISTRO-R  REDEFINES MOV-REGISTRO.                              
000550*    CODIGO + CUENTA + CLIENTE + TIPO, SIN DESGLOSAR.                     
000560     02  MOV-R-LLAVE             PIC X(26).                               
000570*    IMPORTE VISTO COMO CADENA DE CARACTERES.                             
000580     02  MOV-R-IMPORTE-ALFA      PIC X(14).                               
000590*    RESTO DEL REGISTRO (FILLER), SIN DESGLOSAR.                          
000600     02  MOV-R-RESTO             PIC X(39).                               
000610     02  FILLER                  PIC X(01).                               
