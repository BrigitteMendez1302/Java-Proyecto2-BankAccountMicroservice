000100*----------------------------------------------------------------*        
000110*    BAMFDREP  -  LAYOUTS DEL REPORTE DE TRANSACCIONES (REP)     *        
000120*    USADO POR REPORT-FILE (SOLO ESCRITURA), ANCHO 132           *        
000130*----------------------------------------------------------------*        
000140*    TODOS LOS 01 DE ESTE COPY COMPARTEN LA MISMA POSICION       *        
000150*    FISICA (REP-DETALLE, DEFINIDO EN EL FD) Y SE USAN COMO      *        
000160*    PLANTILLAS "FROM" EN LOS WRITE DE 1040- Y 3020-; SOLO       *        
000170*    REP-DETALLE PROPIAMENTE DICHO SE ESCRIBE DIRECTO DESDE      *        
000180*    2900-ESCRIBIR-DETALLE.                                      *        
000190*----------------------------------------------------------------*        
000200*    PRIMERA LINEA DEL ENCABEZADO: TITULO DEL REPORTE, CENTRADO           
000210*    A OJO SOBRE LOS 132 BYTES DE LA IMPRESORA.                           
000220 01  REP-ENCABEZADO-1.                                                    
000230     02  FILLER                  PIC X(40) VALUE SPACES.                  
000240     02  FILLER                  PIC X(52)                                
000250              VALUE "BANCO DEL ISTMO - REGISTRO DE TRANSACCIONES".        
000260     02  FILLER                  PIC X(40) VALUE SPACES.                  
000270*    SEGUNDA LINEA DEL ENCABEZADO: NOMBRE DEL PROGRAMA Y FECHA            
000280*    DE CORRIDA (CARGADA EN 1040- DESDE WS-FECHA-EDITADA).                
000290 01  REP-ENCABEZADO-2.                                                    
000300     02  FILLER                  PIC X(10) VALUE SPACES.                  
000310     02  FILLER                PIC X(22) VALUE "PROGRAMA BAMB01Q".        
000320     02  FILLER                  PIC X(10) VALUE SPACES.                  
000330     02  REP-FECHA-CORRIDA       PIC X(10).                               
000340     02  FILLER                  PIC X(80) VALUE SPACES.                  
000350*    SUBTITULOS DE COLUMNA, ALINEADOS CON LAS POSICIONES DE               
000360*    REP-DETALLE MAS ABAJO.                                               
000370 01  REP-SUBTITULO-1.                                                     
000380     02  FILLER                  PIC X(02) VALUE "TX".                    
000390     02  FILLER                  PIC X(02) VALUE SPACES.                  
000400     02  FILLER                  PIC X(08) VALUE "CUENTA".                
000410     02  FILLER                  PIC X(02) VALUE SPACES.                  
000420     02  FILLER                  PIC X(12) VALUE "NRO. CUENTA".           
000430     02  FILLER                  PIC X(02) VALUE SPACES.                  
000440     02  FILLER                  PIC X(08) VALUE "TIPO".                  
000450     02  FILLER                  PIC X(02) VALUE SPACES.                  
000460     02  FILLER                  PIC X(15) VALUE "IMPORTE".               
000470     02  FILLER                  PIC X(02) VALUE SPACES.                  
000480     02  FILLER                  PIC X(08) VALUE "RESULT.".               
000490     02  FILLER                  PIC X(02) VALUE SPACES.                  
000500     02  FILLER                  PIC X(40) VALUE "MOTIVO".                
000510     02  FILLER                  PIC X(27) VALUE SPACES.                  
000520*    LINEA DE GUIONES QUE SEPARA EL ENCABEZADO DEL PRIMER                 
000530*    DETALLE.                                                             
000540 01  REP-SUBTITULO-2.                                                     
000550     02  FILLER                  PIC X(132)                               
000560              VALUE ALL "-".                                              
000570*----------------------------------------------------------------*        
000580*    LINEA DE DETALLE, UNA POR TRANSACCION LEIDA                 *        
000590*----------------------------------------------------------------*        
000600 01  REP-DETALLE.                                                         
000610*    CODIGO DE LA TRANSACCION TAL CUAL VINO EN EL MOVIMIENTO.             
000620     02  REP-CODIGO              PIC X(02).                               
000630     02  FILLER                  PIC X(02) VALUE SPACES.                  
000640*    ID INTERNO DE LA CUENTA (COMO VINO EN EL MOVIMIENTO, NO              
000650*    SIEMPRE COINCIDE CON UNA CUENTA REALMENTE ENCONTRADA).               
000660     02  REP-ID-CUENTA           PIC Z(07)9.                              
000670     02  FILLER                  PIC X(02) VALUE SPACES.                  
000680*    NUMERO DE CUENTA VISIBLE. ESPACIOS SI EL MOVIMIENTO SE               
000690*    RECHAZO ANTES DE IDENTIFICAR UNA CUENTA (VER 2900-).                 
000700     02  REP-NRO-CUENTA          PIC X(12).                               
000710     02  FILLER                  PIC X(02) VALUE SPACES.                  
000720     02  REP-TIPO-CUENTA         PIC X(08).                               
000730     02  FILLER                  PIC X(02) VALUE SPACES.                  
000740     02  REP-IMPORTE             PIC ZZZ,ZZZ,ZZ9.99-.                     
000750     02  FILLER                  PIC X(02) VALUE SPACES.                  
000760*    "ACCEPTED" O "REJECTED", SEGUN WS-MOV-ACEPTADO AL MOMENTO            
000770*    DE ESCRIBIR EL DETALLE.                                              
000780     02  REP-RESULTADO           PIC X(08).                               
000790     02  FILLER                  PIC X(02) VALUE SPACES.                  
000800*    MOTIVO DEL RECHAZO, O TEXTO INFORMATIVO EN UNA CONSULTA              
000810*    ACEPTADA; EN BLANCO EN CUALQUIER OTRA ACEPTACION. AMPLIADO           
000820*    DE 30 A 40 POSICIONES (TKT 431802) PORQUE VARIOS MOTIVOS             
000830*    DE RECHAZO DEL PROGRAMA SUPERAN LOS 30 CARACTERES Y SALIAN           
000840*    TRUNCADOS EN EL REPORTE.                                             
000850     02  REP-MOTIVO              PIC X(40).                               
000860     02  FILLER                  PIC X(27) VALUE SPACES.                  
000870*----------------------------------------------------------------*        
000880*    LINEA GENERICA DE TOTALES DE CONTROL, REUTILIZADA PARA      *        
000890*    CADA RENGLON DEL PIE DEL REPORTE (VALOR YA EDITADO EN WS)   *        
000900*----------------------------------------------------------------*        
000910 01  REP-LINEA-TOTAL.                                                     
000920     02  FILLER                  PIC X(10) VALUE SPACES.                  
000930*    ETIQUETA DEL TOTAL (POR EJEMPLO "TOTAL DEPOSITS").                   
000940     02  REP-TOT-ETIQUETA        PIC X(40).                               
000950*    VALOR YA EDITADO POR EL LLAMANTE (WS-ED-TOTAL), SE MUEVE             
000960*    AQUI TAL CUAL SIN VOLVER A EDITAR.                                   
000970     02  REP-TOT-VALOR           PIC X(18).                               
000980     02  FILLER                  PIC X(64) VALUE SPACES.                  
000990*    LINEA DE IGUALES QUE ENMARCA EL BLOQUE DE TOTALES AL PIE.            
001000 01  REP-LINEA-SEPARADORA.                                                
001010     02  FILLER                  PIC X(132) VALUE ALL "=".                
